000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TXR-R00861-TXNRPT.                                        
000300 AUTHOR.        D SEPULVEDA.                                              
000400 INSTALLATION.  FUND ACCTG SYS - PARTNERSHIP TAX UNIT.                    
000500 DATE-WRITTEN.  09/02/1987.                                               
000600 DATE-COMPILED. 09/02/1987.                                               
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800******************************************************************        
000900*  TXR-R00861-TXNRPT                                             *        
001000*  PRINT-LINE LAYOUT FOR THE TRANSACTION REGISTER PRODUCED BY    *        
001100*  PTA.R00900.ALCENG. ONE HEADER LINE, ONE DETAIL LINE PER       *        
001200*  POSTED OR REJECTED TRANSACTION, ONE TRAILER LINE OF CONTROL   *        
001300*  TOTALS. RECORD-TYPE-CD TELLS WHICH VIEW APPLIES.              *        
001400******************************************************************        
001500******************************************************************        
001600*  CHANGE LOG.                                                   *        
001700*  DATE       BY   REQUEST    DESCRIPTION                        *        
001800******************************************************************        
001900*  09/02/1987 JLK  TAX-0061   ORIGINAL LAYOUT - DETAIL LINE FOR P*        
002000*                             TRANSACTIONS AND A SINGLE GRAND TOT*        
002100*  02/14/1988 JLK  TAX-0075   ADDED REJECTED-TRANSACTION DETAIL V*        
002200*                             AND THE REJECT-REASON-TX FIELD.    *        
002300*  07/09/1992 DMS  TAX-0181   TRAILER WIDENED TO CARRY A COUNT AN*        
002400*                             AMOUNT PER TRANSACTION TYPE, NOT JU*        
002500*                             GRAND TOTAL - AUDIT REQUESTED THE B*        
002600*  08/19/1998 CWP  TAX-0298   Y2K REVIEW - RUN-DATE ON THE HEADER*        
002700*                             ALREADY CARRIES A FULL 4-DIGIT YEAR*        
002800******************************************************************        
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT TXR-R00861-TXNRPT ASSIGN TO "TXNRPT".                         
003600 DATA DIVISION.                                                           
003700 FILE SECTION.                                                            
003800 FD  TXR-R00861-TXNRPT                                                    
003900     LABEL RECORD IS OMITTED                                              
004000     RECORD CONTAINS 132 CHARACTERS.                                      
004100 01  TXR-R00861-TXNRPT.                                                   
004200     05  TXR-RECORD-TYPE-CD              PIC X(1).                        
004300         88  TXR-TYPE-HEADER                     VALUE 'H'.               
004400         88  TXR-TYPE-DETAIL-POSTED              VALUE 'D'.               
004500         88  TXR-TYPE-DETAIL-REJECTED            VALUE 'R'.               
004600         88  TXR-TYPE-TRAILER                    VALUE 'T'.               
004700*  HEADER VIEW - REPORT TITLE AND RUN DATE.                      *        
004800     05  TXR-HEADER-AREA.                                                 
004900         10  TXR-HDR-TITLE-TX            PIC X(40).                       
005000         10  TXR-HDR-PARTNERSHIP-ID      PIC X(8).                        
005100         10  TXR-HDR-RUN-DTE.                                             
005200             15  TXR-HDR-RUN-YYYY-DTE    PIC 9(4).                        
005300             15  TXR-HDR-RUN-MM-DTE      PIC 9(2).                        
005400             15  TXR-HDR-RUN-DD-DTE      PIC 9(2).                        
005500         10  FILLER                      PIC X(75).                       
005600*  POSTED-DETAIL VIEW - ONE LINE PER ACCEPTED TRANSACTION.       *        
005700     05  TXR-DETAIL-POSTED-AREA REDEFINES                                 
005800         TXR-HEADER-AREA.                                                 
005900         10  TXR-DTL-TXN-DTE            PIC 9(8).                         
006000         10  TXR-DTL-TXN-TYPE-CDE       PIC X(2).                         
006100         10  TXR-DTL-PARTNER-ID         PIC X(8).                         
006200         10  TXR-DTL-TXN-AMOUNT         PIC S9(13)V99.                    
006300         10  TXR-DTL-BALANCE-CHANGE     PIC S9(13)V99.                    
006400         10  FILLER                      PIC X(83).                       
006500*  REJECTED-DETAIL VIEW - REASON TEXT REPLACES THE AMOUNTS.      *        
006600     05  TXR-DETAIL-REJECT-AREA REDEFINES                                 
006700         TXR-HEADER-AREA.                                                 
006800         10  TXR-REJ-TXN-DTE            PIC 9(8).                         
006900         10  TXR-REJ-TXN-TYPE-CDE       PIC X(2).                         
007000         10  TXR-REJ-PARTNER-ID         PIC X(8).                         
007100         10  TXR-REJ-REASON-TX          PIC X(50).                        
007200         10  FILLER                      PIC X(63).                       
007300*  TRAILER VIEW - COUNT AND AMOUNT PER TRANSACTION TYPE PLUS     *        
007400*  THE GRAND TOTAL OF ALL BALANCE CHANGES POSTED THIS RUN.       *        
007500     05  TXR-TRAILER-AREA REDEFINES                                       
007600         TXR-HEADER-AREA.                                                 
007700         10  TXR-TLR-CONTRIB-CNT        PIC 9(7).                         
007800         10  TXR-TLR-CONTRIB-AMT        PIC S9(13)V99.                    
007900         10  TXR-TLR-DISTRIB-CNT        PIC 9(7).                         
008000         10  TXR-TLR-DISTRIB-AMT        PIC S9(13)V99.                    
008100         10  TXR-TLR-INCOME-ALLOC-CNT   PIC 9(7).                         
008200         10  TXR-TLR-INCOME-ALLOC-AMT   PIC S9(13)V99.                    
008300         10  TXR-TLR-LOSS-ALLOC-CNT     PIC 9(7).                         
008400         10  TXR-TLR-LOSS-ALLOC-AMT     PIC S9(13)V99.                    
008500         10  TXR-TLR-REVAL-CNT          PIC 9(7).                         
008600         10  TXR-TLR-REVAL-AMT          PIC S9(13)V99.                    
008700         10  TXR-TLR-GRAND-TOTAL-AMT    PIC S9(13)V99.                    
008800         10  FILLER                      PIC X(6).                        
008900 WORKING-STORAGE SECTION.                                                 
009000 PROCEDURE DIVISION.                                                      
009100 0000-STOP-RUN.                                                           
009200     STOP RUN.                                                            
