000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    AGT-TIP24-TERMS.                                          
000300 AUTHOR.        J KOLODNY.                                                
000400 INSTALLATION.  FUND ACCTG SYS - PARTNERSHIP TAX UNIT.                    
000500 DATE-WRITTEN.  09/02/1987.                                               
000600 DATE-COMPILED. 09/02/1987.                                               
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800******************************************************************        
000900*  AGT-TIP24-TERMS                                               *        
001000*  RECORD LAYOUT FOR THE PARTNERSHIP AGREEMENT-TERMS FILE - ONE  *        
001100*  RECORD PER PARTNERSHIP. CARRIES THE LIQUIDATION FMV AND NET   *        
001200*  INCOME FOR THE RUN, THE SEE/DRO/QIO FLAGS, AND (SINCE TAX-    *        
001300*  0211) THE SECTION 754 PURCHASE-PRICE/BASIS/TRANSFER DATA.     *        
001400******************************************************************        
001500******************************************************************        
001600*  CHANGE LOG.                                                   *        
001700*  DATE       BY   REQUEST    DESCRIPTION                        *        
001800******************************************************************        
001900*  09/02/1987 JLK  TAX-0062   ORIGINAL LAYOUT - TOTAL-FMV AND    *        
002000*                             NET-INCOME ONLY.                   *        
002100*  04/30/1990 JLK  TAX-0142   ADDED HAS-DRO AND HAS-QIO FLAGS FOR*        
002200*                             SUBSTANTIAL ECONOMIC EFFECT TEST.  *        
002300*  12/02/1994 DMS  TAX-0211   ADDED PURCHASE-PRICE, INSIDE-BASIS *        
002400*                             XFER-INTEREST-PCT FOR THE NEW SECTI*        
002500*                             754/743(B) STEP-UP CALCULATION. REC*        
002600*                             GREW FROM 50 TO 90 BYTES - SEE OPS *        
002700*                             ON FILE-CONTROL JCL FOR THE NEW DCB*        
002800*  08/19/1998 CWP  TAX-0298   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS*        
002900*                             THIS LAYOUT. SIGNED OFF CWP/DMS.   *        
003000*  03/15/2006 BTO  TAX-0401   CLARIFIED COMMENT ON XFER-INTEREST-*        
003100*                             ZERO MEANS NO 743(B) STEP-UP THIS R*        
003200******************************************************************        
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM.                                                  
003700*  CLASS COND. USED BY THE AGREEMENT-EDIT ROUTINE TO CHECK       *        
003800*  THE DRO/QIO FLAGS WITHOUT A TABLE OF 88-LEVELS.               *        
003900     CLASS VALID-YES-NO IS 'Y' 'N'.                                       
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT AGT-TIP24-TERMS ASSIGN TO "AGRMNT".                           
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500 FD  AGT-TIP24-TERMS                                                      
004600     LABEL RECORD IS STANDARD                                             
004700     RECORD CONTAINS 90 CHARACTERS.                                       
004800 01  AGT-TIP24-TERMS.                                                     
004900     05  AGT-PARTNERSHIP-ID                PIC X(8).                      
005000*  TOTAL FAIR MARKET VALUE OF PARTNERSHIP ASSETS - ALSO THE      *        
005100*  HYPOTHETICAL LIQUIDATION PROCEEDS FOR THE WATERFALL RUN.      *        
005200     05  AGT-TOTAL-FMV                    PIC S9(13)V99.                  
005300     05  AGT-TOTAL-FMV-R REDEFINES                                        
005400         AGT-TOTAL-FMV.                                                   
005500         10  AGT-TOTAL-FMV-DOLLARS      PIC S9(13).                       
005600         10  AGT-TOTAL-FMV-CENTS        PIC 9(2).                         
005700     05  AGT-NET-INCOME                  PIC S9(13)V99.                   
005800     05  AGT-NET-INCOME-R REDEFINES                                       
005900         AGT-NET-INCOME.                                                  
006000         10  AGT-NET-INCOME-DOLLARS     PIC S9(13).                       
006100         10  AGT-NET-INCOME-CENTS       PIC 9(2).                         
006200*  DEFICIT RESTORATION OBLIGATION / QUALIFIED INCOME OFFSET.     *        
006300     05  AGT-HAS-DRO-CDE                  PIC X(1).                       
006400         88  AGT-HAS-DRO                          VALUE 'Y'.              
006500         88  AGT-NO-DRO                           VALUE 'N'.              
006600     05  AGT-HAS-QIO-CDE                  PIC X(1).                       
006700         88  AGT-HAS-QIO                          VALUE 'Y'.              
006800         88  AGT-NO-QIO                           VALUE 'N'.              
006900*  SECTION 754/743(B) DATA - ADDED TAX-0211. PCT OF THE          *        
007000*  PARTNERSHIP INTEREST THAT CHANGED HANDS THIS RUN.             *        
007100     05  AGT-XFER-INTEREST-PCT             PIC S9(1)V9(4).                
007200     05  AGT-XFER-INTEREST-PCT-R REDEFINES                                
007300         AGT-XFER-INTEREST-PCT.                                           
007400         10  AGT-XFER-INT-WHOLE          PIC S9(1).                       
007500         10  AGT-XFER-INT-FRACT          PIC 9(4).                        
007600     05  AGT-PURCHASE-PRICE               PIC S9(13)V99.                  
007700     05  AGT-INSIDE-BASIS                 PIC S9(13)V99.                  
007800     05  FILLER                           PIC X(15).                      
007900 WORKING-STORAGE SECTION.                                                 
008000 PROCEDURE DIVISION.                                                      
008100 0000-STOP-RUN.                                                           
008200     STOP RUN.                                                            
