000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ALR-R00862-ALCRPT.                                        
000300 AUTHOR.        D SEPULVEDA.                                              
000400 INSTALLATION.  FUND ACCTG SYS - PARTNERSHIP TAX UNIT.                    
000500 DATE-WRITTEN.  04/30/1990.                                               
000600 DATE-COMPILED. 04/30/1990.                                               
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800******************************************************************        
000900*  ALR-R00862-ALCRPT                                             *        
001000*  PRINT-LINE LAYOUT FOR THE ALLOCATION/COMPLIANCE REPORT        *        
001100*  PRODUCED BY PTA.R00900.ALCENG. HEADER, ONE PARTNER-DETAIL     *        
001200*  LINE PER PARTNER, A TOTALS LINE, A COMPLIANCE LINE PER SEE    *        
001300*  CHECK, AND (WHEN ASSET INPUT IS PRESENT) A SECTION 754        *        
001400*  DETAIL LINE PER ASSET PLUS A 754 TOTALS LINE.                 *        
001500******************************************************************        
001600******************************************************************        
001700*  CHANGE LOG.                                                   *        
001800*  DATE       BY   REQUEST    DESCRIPTION                        *        
001900******************************************************************        
002000*  04/30/1990 JLK  TAX-0142   ORIGINAL LAYOUT - PARTNER DETAIL AN*        
002100*                             TOTALS LINES ONLY.                 *        
002200*  04/30/1990 JLK  TAX-0142   ADDED THE COMPLIANCE-DETAIL VIEW FO*        
002300*                             FOUR SEE/DRO/QIO CHECKS.           *        
002400*  12/02/1994 DMS  TAX-0211   ADDED THE SECTION 754 DETAIL AND TO*        
002500*                             VIEWS FOR THE NEW BASIS STEP-UP RUN*        
002600*  08/19/1998 CWP  TAX-0298   Y2K REVIEW - HEADER RUN-DATE ALREAD*        
002700*                             CARRIES A FULL 4-DIGIT YEAR. NO CHA*        
002800*  03/15/2006 BTO  TAX-0401   NO FUNCTIONAL CHANGE - REFORMATTED *        
002900*                             NEW SHOP COMMENT STANDARD.         *        
003000******************************************************************        
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT ALR-R00862-ALCRPT ASSIGN TO "ALCRPT".                         
003800 DATA DIVISION.                                                           
003900 FILE SECTION.                                                            
004000 FD  ALR-R00862-ALCRPT                                                    
004100     LABEL RECORD IS OMITTED                                              
004200     RECORD CONTAINS 132 CHARACTERS.                                      
004300 01  ALR-R00862-ALCRPT.                                                   
004400     05  ALR-RECORD-TYPE-CD              PIC X(1).                        
004500         88  ALR-TYPE-HEADER                     VALUE 'H'.               
004600         88  ALR-TYPE-PARTNER-DETAIL             VALUE 'P'.               
004700         88  ALR-TYPE-TOTALS                     VALUE 'S'.               
004800         88  ALR-TYPE-COMPLIANCE-DETAIL          VALUE 'C'.               
004900         88  ALR-TYPE-754-DETAIL                 VALUE '7'.               
005000         88  ALR-TYPE-754-TOTALS                 VALUE '8'.               
005100*  HEADER VIEW - PARTNERSHIP ID, TOTAL PROCEEDS, NET INCOME.     *        
005200     05  ALR-HEADER-AREA.                                                 
005300         10  ALR-HDR-PARTNERSHIP-ID      PIC X(8).                        
005400         10  ALR-HDR-TOTAL-PROCEEDS      PIC S9(13)V99.                   
005500         10  ALR-HDR-NET-INCOME          PIC S9(13)V99.                   
005600         10  FILLER                      PIC X(93).                       
005700*  PARTNER-DETAIL VIEW - ONE LINE PER PARTNER.                   *        
005800     05  ALR-PARTNER-DETAIL-AREA REDEFINES                                
005900         ALR-HEADER-AREA.                                                 
006000         10  ALR-DTL-PARTNER-ID         PIC X(8).                         
006100         10  ALR-DTL-CURRENT-BALANCE    PIC S9(13)V99.                    
006200         10  ALR-DTL-LIQ-PROCEEDS       PIC S9(13)V99.                    
006300         10  ALR-DTL-TARGET-BALANCE     PIC S9(13)V99.                    
006400         10  ALR-DTL-REQUIRED-ALLOC     PIC S9(13)V99.                    
006500         10  ALR-DTL-ENDING-BALANCE     PIC S9(13)V99.                    
006600         10  FILLER                      PIC X(48).                       
006700*  TOTALS VIEW - COLUMN SUMS ACROSS ALL PARTNER-DETAIL LINES.    *        
006800     05  ALR-TOTALS-AREA REDEFINES                                        
006900         ALR-HEADER-AREA.                                                 
007000         10  ALR-TOT-CURRENT-BALANCE    PIC S9(13)V99.                    
007100         10  ALR-TOT-LIQ-PROCEEDS       PIC S9(13)V99.                    
007200         10  ALR-TOT-TARGET-BALANCE     PIC S9(13)V99.                    
007300         10  ALR-TOT-REQUIRED-ALLOC     PIC S9(13)V99.                    
007400         10  ALR-TOT-ENDING-BALANCE     PIC S9(13)V99.                    
007500         10  FILLER                      PIC X(56).                       
007600*  COMPLIANCE-DETAIL VIEW - ONE LINE PER SEE/DRO CHECK, PLUS     *        
007700*  ROOM FOR A DEFICIT-WARNING MESSAGE ON THE SAME LINE.          *        
007800     05  ALR-COMPLIANCE-DETAIL-AREA REDEFINES                             
007900         ALR-HEADER-AREA.                                                 
008000         10  ALR-CMP-CHECK-NAME-TX      PIC X(32).                        
008100         10  ALR-CMP-RESULT-CDE         PIC X(4).                         
008200             88  ALR-CMP-RESULT-PASS            VALUE 'PASS'.             
008300             88  ALR-CMP-RESULT-FAIL            VALUE 'FAIL'.             
008400         10  ALR-CMP-WARNING-TX         PIC X(68).                        
008500         10  FILLER                      PIC X(27).                       
008600*  SECTION 754 DETAIL VIEW - ONE LINE PER ASSET.                 *        
008700     05  ALR-754-DETAIL-AREA REDEFINES                                    
008800         ALR-HEADER-AREA.                                                 
008900         10  ALR-754-ASSET-ID           PIC X(8).                         
009000         10  ALR-754-BASIS-ADJUST       PIC S9(13)V99.                    
009100         10  ALR-754-NEW-BASIS          PIC S9(13)V99.                    
009200         10  FILLER                      PIC X(93).                       
009300*  SECTION 754 TOTALS VIEW - TOTAL ADJUSTMENT FOR THE RUN.       *        
009400     05  ALR-754-TOTALS-AREA REDEFINES                                    
009500         ALR-HEADER-AREA.                                                 
009600         10  ALR-754-TOT-ADJUSTMENT     PIC S9(13)V99.                    
009700         10  ALR-754-TOT-NEW-BASIS      PIC S9(13)V99.                    
009800         10  FILLER                      PIC X(101).                      
009900 WORKING-STORAGE SECTION.                                                 
010000 PROCEDURE DIVISION.                                                      
010100 0000-STOP-RUN.                                                           
010200     STOP RUN.                                                            
