000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PCA-TIP21-PARTNER.                                        
000300 AUTHOR.        R HUCKABY.                                                
000400 INSTALLATION.  FUND ACCTG SYS - PARTNERSHIP TAX UNIT.                    
000500 DATE-WRITTEN.  03/11/1987.                                               
000600 DATE-COMPILED. 03/11/1987.                                               
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800******************************************************************        
000900*  PCA-TIP21-PARTNER                                             *        
001000*  RECORD LAYOUT FOR THE PARTNER MASTER FILE USED BY THE         *        
001100*  PARTNERSHIP CAPITAL ALLOCATION ENGINE (PTA.R00900.ALCENG).    *        
001200*  ONE RECORD PER PARTNER - CARRIES THE 704(B) CAPITAL           *        
001300*  ACCOUNT BALANCE AND THE WATERFALL/PROMOTE FLAGS.              *        
001400******************************************************************        
001500******************************************************************        
001600*  CHANGE LOG.                                                   *        
001700*  DATE       BY   REQUEST    DESCRIPTION                        *        
001800******************************************************************        
001900*  03/11/1987 RAH  TAX-0042   ORIGINAL LAYOUT - REPLACES OLD SCHE*        
002000*                             K-1 WORKSHEET CARD.                *        
002100*  09/02/1987 RAH  TAX-0061   ADDED RECEIVES-PROMOTE BYTE FOR CAR*        
002200*                             INTEREST PARTNERSHIPS.             *        
002300*  01/18/1989 JLK  TAX-0108   ADDED RECEIVES-PREF BYTE - SOME AGR*        
002400*                             MENTS CARRY A PREFERRED RETURN NOW.*        
002500*  06/30/1991 JLK  TAX-0174   WIDENED CAPITAL-CONTRIBUTED AND CUR*        
002600*                             -CAP-BALANCE TO S9(13)V99, REAL EST*        
002700*                             FUNDS GROUP REQUEST - OLD WIDTH OVE*        
002800*  11/14/1993 DMS  TAX-0203   PARTNER-TYPE-CDE NOW EDITED 'G'/'L'*        
002900*                             AND VALIDATED AT LOAD TIME.        *        
003000*  04/02/1996 DMS  TAX-0255   ADDED REDEFINES OF OWNERSHIP AND BA*        
003100*                             FIELDS FOR THE NEW EDIT ROUTINE.   *        
003200*  08/19/1998 CWP  TAX-0298   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS*        
003300*                             THIS LAYOUT. SIGNED OFF CWP/DMS.   *        
003400*  02/07/2001 CWP  TAX-0341   NO FUNCTIONAL CHANGE - REFORMATTED *        
003500*                             NEW SHOP COMMENT STANDARD.         *        
003600*  10/23/2004 BTO  TAX-0388   CLARIFIED COMMENTS ON PROMOTE/PREF *        
003700*                             FOR NEW STAFF.                     *        
003800******************************************************************        
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300*  CLASS COND. USED BY THE LOAD EDIT IN PTA.R00900.ALCENG        *        
004400*  TO VALIDATE PARTNER-TYPE-CDE WITHOUT A TABLE LOOKUP.          *        
004500     CLASS VALID-PARTNER-TYPE IS 'G' 'L'.                                 
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT PCA-TIP21-PARTNER ASSIGN TO "PARTNER".                        
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  PCA-TIP21-PARTNER                                                    
005200     LABEL RECORD IS STANDARD                                             
005300     RECORD CONTAINS 80 CHARACTERS.                                       
005400 01  PCA-TIP21-PARTNER.                                                   
005500*  PRIMARY KEY AND DESCRIPTIVE FIELDS.                           *        
005600     05  PTR-PARTNER-ID                 PIC X(8).                         
005700     05  PTR-PARTNER-NAME               PIC X(30).                        
005800     05  PTR-PARTNER-TYPE-CDE           PIC X(1).                         
005900         88  PTR-TYPE-GENERAL                   VALUE 'G'.                
006000         88  PTR-TYPE-LIMITED                   VALUE 'L'.                
006100*  OWNERSHIP PERCENTAGE - 0 THRU 100, FOUR DECIMALS.             *        
006200     05  PTR-OWNERSHIP-PCT              PIC S9(3)V9(4).                   
006300     05  PTR-OWNERSHIP-PCT-R REDEFINES                                    
006400         PTR-OWNERSHIP-PCT.                                               
006500         10  PTR-OWNERSHIP-WHOLE-PCT    PIC S9(3).                        
006600         10  PTR-OWNERSHIP-FRACT-PCT    PIC 9(4).                         
006700*  CUMULATIVE CONTRIBUTED CAPITAL - LIFE OF THE PARTNERSHIP.     *        
006800     05  PTR-CAPITAL-CONTRIBUTED        PIC S9(13)V99.                    
006900     05  PTR-CAPITAL-CONTRIB-R REDEFINES                                  
007000         PTR-CAPITAL-CONTRIBUTED.                                         
007100         10  PTR-CAP-CONTRIB-DOLLARS    PIC S9(13).                       
007200         10  PTR-CAP-CONTRIB-CENTS      PIC 9(2).                         
007300*  CURRENT SECTION 704(B) BOOK CAPITAL ACCOUNT BALANCE.          *        
007400*  UPDATED EACH RUN BY THE TRANSACTION-POSTING STEP.             *        
007500     05  PTR-CURRENT-CAP-BALANCE        PIC S9(13)V99.                    
007600     05  PTR-CURRENT-CAP-BAL-R REDEFINES                                  
007700         PTR-CURRENT-CAP-BALANCE.                                         
007800         10  PTR-CUR-CAP-BAL-DOLLARS    PIC S9(13).                       
007900         10  PTR-CUR-CAP-BAL-CENTS      PIC 9(2).                         
008000*  WATERFALL ELIGIBILITY FLAGS SET AT PARTNER SET-UP TIME.       *        
008100     05  PTR-RECEIVES-PROMOTE-CDE       PIC X(1).                         
008200         88  PTR-RECEIVES-PROMOTE               VALUE 'Y'.                
008300         88  PTR-NO-PROMOTE                     VALUE 'N'.                
008400     05  PTR-RECEIVES-PREF-CDE          PIC X(1).                         
008500         88  PTR-RECEIVES-PREF                  VALUE 'Y'.                
008600         88  PTR-NO-PREF                        VALUE 'N'.                
008700     05  FILLER                         PIC X(2).                         
008800 WORKING-STORAGE SECTION.                                                 
008900 PROCEDURE DIVISION.                                                      
009000 0000-STOP-RUN.                                                           
009100     STOP RUN.                                                            
