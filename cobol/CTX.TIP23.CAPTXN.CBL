000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    CTX-TIP23-CAPTXN.                                         
000300 AUTHOR.        J KOLODNY.                                                
000400 INSTALLATION.  FUND ACCTG SYS - PARTNERSHIP TAX UNIT.                    
000500 DATE-WRITTEN.  09/02/1987.                                               
000600 DATE-COMPILED. 09/02/1987.                                               
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800******************************************************************        
000900*  CTX-TIP23-CAPTXN                                              *        
001000*  RECORD LAYOUT FOR THE CAPITAL ACCOUNT TRANSACTION FILE READ   *        
001100*  BY THE PARTNERSHIP CAPITAL ALLOCATION ENGINE. ONE RECORD PER  *        
001200*  CONTRIBUTION, DISTRIBUTION, INCOME/LOSS ALLOCATION OR BOOK    *        
001300*  REVALUATION. FILE MUST ARRIVE IN TXN-DATE ORDER.              *        
001400******************************************************************        
001500******************************************************************        
001600*  CHANGE LOG.                                                   *        
001700*  DATE       BY   REQUEST    DESCRIPTION                        *        
001800******************************************************************        
001900*  09/02/1987 JLK  TAX-0061   ORIGINAL LAYOUT - CONTRIBUTIONS AND*        
002000*                             DISTRIBUTIONS ONLY.                *        
002100*  02/14/1988 JLK  TAX-0075   ADDED TXN-TYPE 'AL' (INCOME/LOSS   *        
002200*                             ALLOCATION) AND TXN-ALLOC-TYPE.    *        
002300*  07/09/1992 DMS  TAX-0181   ADDED TXN-TYPE 'RV' (BOOK REVALUATI*        
002400*                             TXN-PARTNER-ID BLANK ON THIS TYPE -*        
002500*                             ACROSS ALL PARTNERS BY OWNERSHIP PE*        
002600*  11/14/1993 DMS  TAX-0203   TXN-DATE CHANGED FROM 6-DIGIT TO 8-*        
002700*                             YYYYMMDD AHEAD OF THE CENTURY ROLLO*        
002800*  08/19/1998 CWP  TAX-0298   Y2K REVIEW - TXN-DATE ALREADY CARRI*        
002900*                             FULL 4-DIGIT YEAR PER TAX-0203. NO *        
003000*  05/03/2002 BTO  TAX-0356   CLARIFIED EDIT NOTE - NEGATIVE AMOU*        
003100*                             ONLY VALID FOR TXN-TYPE 'DI'.      *        
003200******************************************************************        
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM.                                                  
003700*  CLASS COND. USED BY THE TRANSACTION-EDIT ROUTINE IN THE       *        
003800*  POSTING STEP OF PTA.R00900.ALCENG.                            *        
003900     CLASS VALID-TXN-TYPE IS 'CO' 'DI' 'AL' 'RV'.                         
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT CTX-TIP23-CAPTXN ASSIGN TO "CAPTXN".                          
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500 FD  CTX-TIP23-CAPTXN                                                     
004600     LABEL RECORD IS STANDARD                                             
004700     RECORD CONTAINS 40 CHARACTERS.                                       
004800 01  CTX-TIP23-CAPTXN.                                                    
004900*  TRANSACTION DATE - YYYYMMDD, FILE IS IN DATE-ASCENDING        *        
005000*  ORDER WHEN DELIVERED BY THE FUND ACCOUNTING FEED.             *        
005100     05  CTX-TXN-DTE.                                                     
005200         10  CTX-TXN-YYYY-DTE            PIC 9(4).                        
005300         10  CTX-TXN-MM-DTE              PIC 9(2).                        
005400         10  CTX-TXN-DD-DTE              PIC 9(2).                        
005500*  ALTERNATE VIEW OF THE DATE AS ONE 8-DIGIT NUMERIC FIELD.      *        
005600     05  CTX-TXN-DTE-R REDEFINES                                          
005700         CTX-TXN-DTE                     PIC 9(8).                        
005800     05  CTX-TXN-TYPE-CDE               PIC X(2).                         
005900         88  CTX-TYPE-CONTRIBUTION              VALUE 'CO'.               
006000         88  CTX-TYPE-DISTRIBUTION              VALUE 'DI'.               
006100         88  CTX-TYPE-ALLOCATION                VALUE 'AL'.               
006200         88  CTX-TYPE-REVALUATION               VALUE 'RV'.               
006300*  BLANK ON TXN-TYPE 'RV' - REVALUATION IS PARTNERSHIP-WIDE.     *        
006400     05  CTX-TXN-PARTNER-ID              PIC X(8).                        
006500*  ALTERNATE VIEW OF THE PARTNER ID - PREFIX IDENTIFIES THE      *        
006600*  ADMITTING FUND FOR MULTI-FUND PARTNERSHIPS.                   *        
006700     05  CTX-TXN-PARTNER-ID-R REDEFINES                                   
006800         CTX-TXN-PARTNER-ID.                                              
006900         10  CTX-TXN-PARTNER-PREFIX-CDE PIC X(2).                         
007000         10  CTX-TXN-PARTNER-SEQ-NBR    PIC X(6).                         
007100     05  CTX-TXN-AMOUNT                  PIC S9(13)V99.                   
007200     05  CTX-TXN-AMOUNT-R REDEFINES                                       
007300         CTX-TXN-AMOUNT.                                                  
007400         10  CTX-TXN-AMT-DOLLARS        PIC S9(13).                       
007500         10  CTX-TXN-AMT-CENTS          PIC 9(2).                         
007600*  MEANINGFUL ONLY WHEN TXN-TYPE IS 'AL'.                        *        
007700     05  CTX-TXN-ALLOC-TYPE-CDE          PIC X(1).                        
007800         88  CTX-ALLOC-IS-INCOME                VALUE 'I'.                
007900         88  CTX-ALLOC-IS-LOSS                  VALUE 'L'.                
008000     05  FILLER                           PIC X(6).                       
008100 WORKING-STORAGE SECTION.                                                 
008200 PROCEDURE DIVISION.                                                      
008300 0000-STOP-RUN.                                                           
008400     STOP RUN.                                                            
