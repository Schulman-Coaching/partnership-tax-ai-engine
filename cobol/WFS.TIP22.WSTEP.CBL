000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    WFS-TIP22-WSTEP.                                          
000300 AUTHOR.        R HUCKABY.                                                
000400 INSTALLATION.  FUND ACCTG SYS - PARTNERSHIP TAX UNIT.                    
000500 DATE-WRITTEN.  03/11/1987.                                               
000600 DATE-COMPILED. 03/11/1987.                                               
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800******************************************************************        
000900*  WFS-TIP22-WSTEP                                               *        
001000*  RECORD LAYOUT FOR THE LIQUIDATION WATERFALL STEP FILE. ONE    *        
001100*  RECORD PER STEP OF THE PARTNERSHIP AGREEMENT'S DISTRIBUTION   *        
001200*  WATERFALL, IN THE PRIORITY ORDER THE STEPS ARE TO BE PAID.    *        
001300******************************************************************        
001400******************************************************************        
001500*  CHANGE LOG.                                                   *        
001600*  DATE       BY   REQUEST    DESCRIPTION                        *        
001700******************************************************************        
001800*  03/11/1987 RAH  TAX-0043   ORIGINAL LAYOUT - RETURN OF CAPITAL*        
001900*                             PRO-RATA STEPS ONLY.               *        
002000*  09/02/1987 RAH  TAX-0061   ADDED STEP-TYPE 'PM' (PROMOTE) FOR *        
002100*                             CARRIED-INTEREST WATERFALLS.       *        
002200*  01/18/1989 JLK  TAX-0108   ADDED STEP-TYPE 'PR' (PREFERRED RET*        
002300*                             AND STEP-RATE FIELD.               *        
002400*  05/11/1990 JLK  TAX-0151   ADDED STEP-TYPE 'CU' (GP CATCH-UP) *        
002500*                             STEP-PCT FIELD, SHARED WITH PROMOTE*        
002600*  04/02/1996 DMS  TAX-0255   ADDED REDEFINES FOR THE RATE/PCT ED*        
002700*                             ROUTINE AND THE SEQ/TYPE SORT KEY. *        
002800*  08/19/1998 CWP  TAX-0298   Y2K REVIEW - NO DATE FIELDS ON THIS*        
002900*                             LAYOUT. SIGNED OFF CWP/DMS.        *        
003000******************************************************************        
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500*  CLASS COND. USED BY THE WATERFALL STEP-EDIT ROUTINE.          *        
003600     CLASS VALID-STEP-TYPE IS 'RC' 'PR' 'CU' 'PM' 'PA'.                   
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT WFS-TIP22-WSTEP ASSIGN TO "WSTEP".                            
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200 FD  WFS-TIP22-WSTEP                                                      
004300     LABEL RECORD IS STANDARD                                             
004400     RECORD CONTAINS 20 CHARACTERS.                                       
004500 01  WFS-TIP22-WSTEP.                                                     
004600*  STEP SEQUENCE AND TYPE - PROCESSING ORDER, LOW TO HIGH.       *        
004700     05  WFS-STEP-KEY.                                                    
004800         10  WFS-STEP-SEQ                PIC 9(2).                        
004900         10  WFS-STEP-TYPE-CDE           PIC X(2).                        
005000             88  WFS-TYPE-RETURN-OF-CAPITAL      VALUE 'RC'.              
005100             88  WFS-TYPE-PREFERRED-RETURN       VALUE 'PR'.              
005200             88  WFS-TYPE-CATCH-UP               VALUE 'CU'.              
005300             88  WFS-TYPE-PROMOTE                VALUE 'PM'.              
005400             88  WFS-TYPE-PRO-RATA               VALUE 'PA'.              
005500*  ALTERNATE VIEW OF THE KEY AS ONE 4-BYTE SORT FIELD.           *        
005600     05  WFS-STEP-KEY-R REDEFINES                                         
005700         WFS-STEP-KEY                   PIC X(4).                         
005800*  PREFERRED-RETURN RATE - DECIMAL FRACTION, E.G. 0.0800.        *        
005900     05  WFS-STEP-RATE                  PIC S9(1)V9(4).                   
006000     05  WFS-STEP-RATE-R REDEFINES                                        
006100         WFS-STEP-RATE.                                                   
006200         10  WFS-STEP-RATE-WHOLE        PIC S9(1).                        
006300         10  WFS-STEP-RATE-FRACT        PIC 9(4).                         
006400*  CATCH-UP/PROMOTE PERCENTAGE - 0 THRU 100, FOUR DECIMALS.      *        
006500     05  WFS-STEP-PCT                   PIC S9(3)V9(4).                   
006600     05  WFS-STEP-PCT-R REDEFINES                                         
006700         WFS-STEP-PCT.                                                    
006800         10  WFS-STEP-PCT-WHOLE         PIC S9(3).                        
006900         10  WFS-STEP-PCT-FRACT         PIC 9(4).                         
007000     05  FILLER                         PIC X(4).                         
007100 WORKING-STORAGE SECTION.                                                 
007200 PROCEDURE DIVISION.                                                      
007300 0000-STOP-RUN.                                                           
007400     STOP RUN.                                                            
