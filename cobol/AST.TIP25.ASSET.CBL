000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    AST-TIP25-ASSET.                                          
000300 AUTHOR.        D SEPULVEDA.                                              
000400 INSTALLATION.  FUND ACCTG SYS - PARTNERSHIP TAX UNIT.                    
000500 DATE-WRITTEN.  12/02/1994.                                               
000600 DATE-COMPILED. 12/02/1994.                                               
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800******************************************************************        
000900*  AST-TIP25-ASSET                                               *        
001000*  RECORD LAYOUT FOR THE PARTNERSHIP ASSET FILE - ONE RECORD     *        
001100*  PER ASSET. FEEDS THE SECTION 754/743(B) BASIS STEP-UP         *        
001200*  CALCULATION, WHICH SPREADS THE STEP-UP ACROSS ASSETS BY       *        
001300*  RELATIVE FAIR MARKET VALUE.                                   *        
001400******************************************************************        
001500******************************************************************        
001600*  CHANGE LOG.                                                   *        
001700*  DATE       BY   REQUEST    DESCRIPTION                        *        
001800******************************************************************        
001900*  12/02/1994 DMS  TAX-0211   ORIGINAL LAYOUT - WRITTEN WITH TAX-*        
002000*                             THE SECTION 754 STEP-UP PROJECT.   *        
002100*  08/19/1998 CWP  TAX-0298   Y2K REVIEW - NO DATE FIELDS ON THIS*        
002200*                             LAYOUT. SIGNED OFF CWP/DMS.        *        
002300*  03/15/2006 BTO  TAX-0401   NO FUNCTIONAL CHANGE - REFORMATTED *        
002400*                             NEW SHOP COMMENT STANDARD.         *        
002500******************************************************************        
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-FORM.                                                  
003000 INPUT-OUTPUT SECTION.                                                    
003100 FILE-CONTROL.                                                            
003200     SELECT AST-TIP25-ASSET ASSIGN TO "ASSET".                            
003300 DATA DIVISION.                                                           
003400 FILE SECTION.                                                            
003500 FD  AST-TIP25-ASSET                                                      
003600     LABEL RECORD IS STANDARD                                             
003700     RECORD CONTAINS 40 CHARACTERS.                                       
003800 01  AST-TIP25-ASSET.                                                     
003900     05  AST-ASSET-ID                  PIC X(8).                          
004000*  ALTERNATE VIEW OF THE ASSET ID - CLASS PREFIX USED BY         *        
004100*  THE 754 SPREAD ROUTINE TO GROUP LIKE-KIND ASSETS.             *        
004200     05  AST-ASSET-ID-R REDEFINES                                         
004300         AST-ASSET-ID.                                                    
004400         10  AST-ASSET-CLASS-CDE       PIC X(2).                          
004500         10  AST-ASSET-SEQ-NBR         PIC X(6).                          
004600*  FAIR MARKET VALUE - BASIS FOR SPREADING THE 743(B)            *        
004700*  STEP-UP ACROSS THE PARTNERSHIP'S ASSETS.                      *        
004800     05  AST-ASSET-FMV                   PIC S9(13)V99.                   
004900     05  AST-ASSET-FMV-R REDEFINES                                        
005000         AST-ASSET-FMV.                                                   
005100         10  AST-ASSET-FMV-DOLLARS      PIC S9(13).                       
005200         10  AST-ASSET-FMV-CENTS        PIC 9(2).                         
005300     05  AST-ASSET-TAX-BASIS             PIC S9(13)V99.                   
005400     05  AST-ASSET-TAX-BASIS-R REDEFINES                                  
005500         AST-ASSET-TAX-BASIS.                                             
005600         10  AST-ASSET-BASIS-DOLLARS    PIC S9(13).                       
005700         10  AST-ASSET-BASIS-CENTS      PIC 9(2).                         
005800     05  FILLER                           PIC X(2).                       
005900 WORKING-STORAGE SECTION.                                                 
006000 PROCEDURE DIVISION.                                                      
006100 0000-STOP-RUN.                                                           
006200     STOP RUN.                                                            
