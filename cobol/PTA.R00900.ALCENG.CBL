000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PTA-R00900-ALCENG.                                        
000300 AUTHOR.        J KOLODNY.                                                
000400 INSTALLATION.  FUND ACCTG SYS - PARTNERSHIP TAX UNIT.                    
000500 DATE-WRITTEN.  09/02/1987.                                               
000600 DATE-COMPILED. 09/02/1987.                                               
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800******************************************************************        
000900*  PTA-R00900-ALCENG                                             *        
001000*  NIGHTLY BATCH DRIVER FOR THE PARTNERSHIP CAPITAL ALLOCATION   *        
001100*  ENGINE. POSTS THE DAY'S CAPITAL ACCOUNT TRANSACTIONS, RUNS    *        
001200*  THE LIQUIDATION WATERFALL, DERIVES EACH PARTNER'S TARGET      *        
001300*  704(B) BALANCE AND THE INCOME/LOSS ALLOCATION NEEDED TO HIT   *        
001400*  IT, CHECKS SUBSTANTIAL-ECONOMIC-EFFECT COMPLIANCE, AND SPREADS*        
001500*  ANY SECTION 754/743(B) BASIS STEP-UP ACROSS THE PARTNERSHIP'S *        
001600*  ASSETS. PRODUCES THE TRANSACTION REGISTER AND THE ALLOCATION/ *        
001700*  COMPLIANCE REPORT.                                            *        
001800******************************************************************        
001900******************************************************************        
002000*  CHANGE LOG.                                                   *        
002100*  DATE       BY   REQUEST    DESCRIPTION                        *        
002200******************************************************************        
002300*  09/02/1987 JLK  TAX-0061   ORIGINAL PROGRAM - POSTS CO/DI TRAN*        
002400*                             ACTIONS AND PRINTS THE REGISTER ONL*        
002500*  02/14/1988 JLK  TAX-0075   ADDED TXN-TYPE 'AL' POSTING AND THE*        
002600*                             REJECTED-TRANSACTION EDIT PATH.    *        
002700*  04/30/1990 JLK  TAX-0142   ADDED THE LIQUIDATION WATERFALL, TA*        
002800*                             ALLOCATION AND SEE-COMPLIANCE STEPS*        
002900*                             THE ALLOCATION/COMPLIANCE REPORT.  *        
003000*  07/09/1992 DMS  TAX-0181   ADDED TXN-TYPE 'RV' (REVALUATION) P*        
003100*                             AND WIDENED THE REGISTER TRAILER TO*        
003200*                             COUNT/AMOUNT BREAK BY TRANSACTION T*        
003300*  11/14/1993 DMS  TAX-0203   TXN-DATE NOW CARRIES A 4-DIGIT YEAR*        
003400*                             PROGRAM CHANGED TO MATCH TAX-0203 O*        
003500*                             CTX-TIP23-CAPTXN LAYOUT.           *        
003600*  12/02/1994 DMS  TAX-0211   ADDED THE SECTION 754/743(B) BASIS *        
003700*                             STEP-UP STEP AND ITS REPORT SECTION*        
003800*  08/19/1998 CWP  TAX-0298   Y2K REMEDIATION - REVIEWED ALL DATE*        
003900*                             FIELDS. TXN-DATE AND RUN-DATE ALREA*        
004000*                             CARRY 4-DIGIT YEARS. SIGNED OFF CWP*        
004100*  05/03/2002 BTO  TAX-0356   TIGHTENED THE TRANSACTION EDIT - A *        
004200*                             OR NEGATIVE NON-DI AMOUNT NOW REJEC*        
004300*                             INSTEAD OF POSTING A ZERO-VALUE LIN*        
004400*  03/15/2006 BTO  TAX-0401   ADDED THE NET-INCOME TRUE-UP STEP S*        
004500*                             ALLOCATION COLUMN ALWAYS FOOTS TO N*        
004600*                             INCOME. WARNING PRINTS WHEN IT FIRE*        
004700*  09/11/2009 BTO  TAX-0433   NO FUNCTIONAL CHANGE - REVIEWED WOR*        
004800*                             STORAGE TABLE SIZES FOR THE LARGER *        
004900*                             ESTATE FUNDS NOW ON THE SYSTEM.    *        
005000*  04/22/2011 RFH  TAX-0458   AUDIT FOUND CATCH-UP STEP PAYING TH*        
005100*                             REMAINING BALANCE TO THE FIRST GP I*        
005200*                             STEP-PCT - CORRECTED TO MATCH THE P*        
005300*                             STEP'S LOGIC. ALSO CORRECTED THE 74*        
005400*                             FORMULA - XFER-INTEREST-PCT NOW APP*        
005500*                             THE PER-ASSET SPREAD, NOT FOLDED IN*        
005600*                             TOTAL ADJUSTMENT. 754 DETAIL SUPPRE*        
005700*                             TOTAL ADJUSTMENT IS ZERO. TRUE-UP N*        
005800*                             FIRES WHEN THE MISMATCH EXCEEDS A P*        
005900*                             PRINTS A COMPLIANCE WARNING LINE NO*        
006000*                             ORIGINAL MISMATCH WHEN IT DOES.    *        
006100*  06/30/2011 RFH  TAX-0462   FOLLOW-UP TO TAX-0458. DRO/QIO CHEC*        
006200*                             ACTUALLY TESTS THE FLAGS INSTEAD OF*        
006300*                             INHERITING THE CAM LINE'S PASS RESU*        
006400*                             ZERO 743(B) ADJUSTMENT NOW STILL PR*        
006500*                             754 TOTALS LINE - ONLY THE PER-ASSE*        
006600*                             IS SKIPPED. PRO-RATA STEP NOW ZEROE*        
006700*                             REMAINING PROCEEDS INSTEAD OF RELYI*        
006800*                             BEING THE LAST STEP ON THE WSTEP FI*        
006900*  08/15/2011 RFH  TAX-0465   SEE TEST NOW KEYS OFF TARGET-BALANC*        
007000*                             ENDING-BALANCE - THE TWO CAN DISAGR*        
007100*                             SIGN AND ONLY TARGET-BALANCE IS THE*        
007200*                             ALSO - THE TRUE-UP NOW WARNS EVEN W*        
007300*                             ALLOC-TOTAL IS ZERO AND CANNOT BE S*        
007400*                             SO A NON-ZERO NET INCOME AGAINST A *        
007500*                             COLUMN NO LONGER PASSES SILENTLY.  *        
007600******************************************************************        
007700 ENVIRONMENT DIVISION.                                                    
007800 CONFIGURATION SECTION.                                                   
007900 SPECIAL-NAMES.                                                           
008000     C01 IS TOP-OF-FORM.                                                  
008100 INPUT-OUTPUT SECTION.                                                    
008200 FILE-CONTROL.                                                            
008300     SELECT PCA-TIP21-PARTNER ASSIGN TO "PARTNER".                        
008400     SELECT CTX-TIP23-CAPTXN  ASSIGN TO "CAPTXN".                         
008500     SELECT AGT-TIP24-TERMS   ASSIGN TO "AGRMNT".                         
008600     SELECT WFS-TIP22-WSTEP   ASSIGN TO "WSTEP".                          
008700     SELECT AST-TIP25-ASSET   ASSIGN TO "ASSET".                          
008800     SELECT TXR-R00861-TXNRPT ASSIGN TO "TXNRPT".                         
008900     SELECT ALR-R00862-ALCRPT ASSIGN TO "ALCRPT".                         
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200*  PARTNER MASTER - ONE RECORD PER PARTNER. SEE PCA.TIP21.PARTNER*        
009300*  FOR THE FULL CHANGE HISTORY OF THIS LAYOUT.                   *        
009400 FD  PCA-TIP21-PARTNER                                                    
009500     LABEL RECORD IS STANDARD                                             
009600     RECORD CONTAINS 80 CHARACTERS.                                       
009700 01  PCA-TIP21-PARTNER.                                                   
009800     05  PTR-PARTNER-ID                 PIC X(8).                         
009900     05  PTR-PARTNER-NAME               PIC X(30).                        
010000     05  PTR-PARTNER-TYPE-CDE           PIC X(1).                         
010100         88  PTR-TYPE-GENERAL                   VALUE 'G'.                
010200         88  PTR-TYPE-LIMITED                   VALUE 'L'.                
010300     05  PTR-OWNERSHIP-PCT              PIC S9(3)V9(4).                   
010400     05  PTR-CAPITAL-CONTRIBUTED        PIC S9(13)V99.                    
010500     05  PTR-CAPITAL-CONTRIB-R REDEFINES                                  
010600         PTR-CAPITAL-CONTRIBUTED.                                         
010700         10  PTR-CAP-CONTRIB-DOLLARS    PIC S9(13).                       
010800         10  PTR-CAP-CONTRIB-CENTS      PIC 9(2).                         
010900     05  PTR-CURRENT-CAP-BALANCE        PIC S9(13)V99.                    
011000     05  PTR-RECEIVES-PROMOTE-CDE       PIC X(1).                         
011100         88  PTR-RECEIVES-PROMOTE               VALUE 'Y'.                
011200     05  PTR-RECEIVES-PREF-CDE          PIC X(1).                         
011300         88  PTR-RECEIVES-PREF                  VALUE 'Y'.                
011400     05  FILLER                         PIC X(2).                         
011500*  CAPITAL ACCOUNT TRANSACTION FILE - TXN-DATE ASCENDING ORDER.  *        
011600*  SEE CTX.TIP23.CAPTXN FOR THE FULL CHANGE HISTORY.             *        
011700 FD  CTX-TIP23-CAPTXN                                                     
011800     LABEL RECORD IS STANDARD                                             
011900     RECORD CONTAINS 40 CHARACTERS.                                       
012000 01  CTX-TIP23-CAPTXN.                                                    
012100     05  CTX-TXN-DTE.                                                     
012200         10  CTX-TXN-YYYY-DTE            PIC 9(4).                        
012300         10  CTX-TXN-MM-DTE              PIC 9(2).                        
012400         10  CTX-TXN-DD-DTE              PIC 9(2).                        
012500     05  CTX-TXN-DTE-R REDEFINES                                          
012600         CTX-TXN-DTE                     PIC 9(8).                        
012700     05  CTX-TXN-TYPE-CDE               PIC X(2).                         
012800         88  CTX-TYPE-CONTRIBUTION              VALUE 'CO'.               
012900         88  CTX-TYPE-DISTRIBUTION              VALUE 'DI'.               
013000         88  CTX-TYPE-ALLOCATION                VALUE 'AL'.               
013100         88  CTX-TYPE-REVALUATION               VALUE 'RV'.               
013200     05  CTX-TXN-PARTNER-ID              PIC X(8).                        
013300     05  CTX-TXN-AMOUNT                  PIC S9(13)V99.                   
013400     05  CTX-TXN-ALLOC-TYPE-CDE          PIC X(1).                        
013500         88  CTX-ALLOC-IS-INCOME                VALUE 'I'.                
013600     05  FILLER                           PIC X(6).                       
013700*  AGREEMENT-TERMS - ONE RECORD PER PARTNERSHIP PER RUN. SEE     *        
013800*  AGT.TIP24.TERMS FOR THE FULL CHANGE HISTORY.                  *        
013900 FD  AGT-TIP24-TERMS                                                      
014000     LABEL RECORD IS STANDARD                                             
014100     RECORD CONTAINS 90 CHARACTERS.                                       
014200 01  AGT-TIP24-TERMS.                                                     
014300     05  AGT-PARTNERSHIP-ID                PIC X(8).                      
014400     05  AGT-TOTAL-FMV                    PIC S9(13)V99.                  
014500     05  AGT-TOTAL-FMV-R REDEFINES                                        
014600         AGT-TOTAL-FMV.                                                   
014700         10  AGT-TOTAL-FMV-DOLLARS      PIC S9(13).                       
014800         10  AGT-TOTAL-FMV-CENTS        PIC 9(2).                         
014900     05  AGT-NET-INCOME                  PIC S9(13)V99.                   
015000     05  AGT-HAS-DRO-CDE                  PIC X(1).                       
015100         88  AGT-HAS-DRO                          VALUE 'Y'.              
015200     05  AGT-HAS-QIO-CDE                  PIC X(1).                       
015300         88  AGT-HAS-QIO                          VALUE 'Y'.              
015400     05  AGT-XFER-INTEREST-PCT             PIC S9(1)V9(4).                
015500     05  AGT-PURCHASE-PRICE               PIC S9(13)V99.                  
015600     05  AGT-INSIDE-BASIS                 PIC S9(13)V99.                  
015700     05  FILLER                           PIC X(15).                      
015800*  LIQUIDATION WATERFALL STEP FILE - PRIORITY ORDER, LOW TO HIGH.*        
015900*  SEE WFS.TIP22.WSTEP FOR THE FULL CHANGE HISTORY.              *        
016000 FD  WFS-TIP22-WSTEP                                                      
016100     LABEL RECORD IS STANDARD                                             
016200     RECORD CONTAINS 20 CHARACTERS.                                       
016300 01  WFS-TIP22-WSTEP.                                                     
016400     05  WFS-STEP-SEQ                    PIC 9(2).                        
016500     05  WFS-STEP-TYPE-CDE               PIC X(2).                        
016600         88  WFS-TYPE-RETURN-OF-CAPITAL          VALUE 'RC'.              
016700         88  WFS-TYPE-PREFERRED-RETURN           VALUE 'PR'.              
016800         88  WFS-TYPE-CATCH-UP                   VALUE 'CU'.              
016900         88  WFS-TYPE-PROMOTE                    VALUE 'PM'.              
017000         88  WFS-TYPE-PRO-RATA                   VALUE 'PA'.              
017100     05  WFS-STEP-RATE                  PIC S9(1)V9(4).                   
017200     05  WFS-STEP-PCT                   PIC S9(3)V9(4).                   
017300     05  FILLER                         PIC X(4).                         
017400*  PARTNERSHIP ASSET FILE - FEEDS THE SECTION 754 STEP-UP. SEE   *        
017500*  AST.TIP25.ASSET FOR THE FULL CHANGE HISTORY.                  *        
017600 FD  AST-TIP25-ASSET                                                      
017700     LABEL RECORD IS STANDARD                                             
017800     RECORD CONTAINS 40 CHARACTERS.                                       
017900 01  AST-TIP25-ASSET.                                                     
018000     05  AST-ASSET-ID                  PIC X(8).                          
018100     05  AST-ASSET-FMV                   PIC S9(13)V99.                   
018200     05  AST-ASSET-TAX-BASIS             PIC S9(13)V99.                   
018300     05  FILLER                           PIC X(2).                       
018400*  TRANSACTION REGISTER PRINT FILE - SEE TXR.R00861.TXNRPT FOR   *        
018500*  THE FULL CHANGE HISTORY OF THIS LAYOUT.                       *        
018600 FD  TXR-R00861-TXNRPT                                                    
018700     LABEL RECORD IS OMITTED                                              
018800     RECORD CONTAINS 132 CHARACTERS.                                      
018900 01  TXR-R00861-TXNRPT.                                                   
019000     05  TXR-RECORD-TYPE-CD              PIC X(1).                        
019100     05  TXR-HEADER-AREA.                                                 
019200         10  TXR-HDR-TITLE-TX            PIC X(40).                       
019300         10  TXR-HDR-PARTNERSHIP-ID      PIC X(8).                        
019400         10  FILLER                      PIC X(83).                       
019500     05  TXR-DETAIL-POSTED-AREA REDEFINES                                 
019600         TXR-HEADER-AREA.                                                 
019700         10  TXR-DTL-TXN-DTE            PIC 9(8).                         
019800         10  TXR-DTL-TXN-TYPE-CDE       PIC X(2).                         
019900         10  TXR-DTL-PARTNER-ID         PIC X(8).                         
020000         10  TXR-DTL-TXN-AMOUNT         PIC S9(13)V99.                    
020100         10  TXR-DTL-BALANCE-CHANGE     PIC S9(13)V99.                    
020200         10  FILLER                      PIC X(83).                       
020300     05  TXR-DETAIL-REJECT-AREA REDEFINES                                 
020400         TXR-HEADER-AREA.                                                 
020500         10  TXR-REJ-TXN-DTE            PIC 9(8).                         
020600         10  TXR-REJ-TXN-TYPE-CDE       PIC X(2).                         
020700         10  TXR-REJ-PARTNER-ID         PIC X(8).                         
020800         10  TXR-REJ-REASON-TX          PIC X(50).                        
020900         10  FILLER                      PIC X(63).                       
021000     05  TXR-TRAILER-AREA REDEFINES                                       
021100         TXR-HEADER-AREA.                                                 
021200         10  TXR-TLR-CONTRIB-CNT        PIC 9(7).                         
021300         10  TXR-TLR-CONTRIB-AMT        PIC S9(13)V99.                    
021400         10  TXR-TLR-DISTRIB-CNT        PIC 9(7).                         
021500         10  TXR-TLR-DISTRIB-AMT        PIC S9(13)V99.                    
021600         10  TXR-TLR-INCOME-ALLOC-CNT   PIC 9(7).                         
021700         10  TXR-TLR-INCOME-ALLOC-AMT   PIC S9(13)V99.                    
021800         10  TXR-TLR-LOSS-ALLOC-CNT     PIC 9(7).                         
021900         10  TXR-TLR-LOSS-ALLOC-AMT     PIC S9(13)V99.                    
022000         10  TXR-TLR-REVAL-CNT          PIC 9(7).                         
022100         10  TXR-TLR-REVAL-AMT          PIC S9(13)V99.                    
022200         10  TXR-TLR-GRAND-TOTAL-AMT    PIC S9(13)V99.                    
022300         10  FILLER                      PIC X(6).                        
022400*  ALLOCATION/COMPLIANCE REPORT PRINT FILE - SEE ALR.R00862.ALCRP*        
022500*  FOR THE FULL CHANGE HISTORY OF THIS LAYOUT.                   *        
022600 FD  ALR-R00862-ALCRPT                                                    
022700     LABEL RECORD IS OMITTED                                              
022800     RECORD CONTAINS 132 CHARACTERS.                                      
022900 01  ALR-R00862-ALCRPT.                                                   
023000     05  ALR-RECORD-TYPE-CD              PIC X(1).                        
023100     05  ALR-HEADER-AREA.                                                 
023200         10  ALR-HDR-PARTNERSHIP-ID      PIC X(8).                        
023300         10  ALR-HDR-TOTAL-PROCEEDS      PIC S9(13)V99.                   
023400         10  ALR-HDR-NET-INCOME          PIC S9(13)V99.                   
023500         10  FILLER                      PIC X(93).                       
023600     05  ALR-PARTNER-DETAIL-AREA REDEFINES                                
023700         ALR-HEADER-AREA.                                                 
023800         10  ALR-DTL-PARTNER-ID         PIC X(8).                         
023900         10  ALR-DTL-CURRENT-BALANCE    PIC S9(13)V99.                    
024000         10  ALR-DTL-LIQ-PROCEEDS       PIC S9(13)V99.                    
024100         10  ALR-DTL-TARGET-BALANCE     PIC S9(13)V99.                    
024200         10  ALR-DTL-REQUIRED-ALLOC     PIC S9(13)V99.                    
024300         10  ALR-DTL-ENDING-BALANCE     PIC S9(13)V99.                    
024400         10  FILLER                      PIC X(48).                       
024500     05  ALR-TOTALS-AREA REDEFINES                                        
024600         ALR-HEADER-AREA.                                                 
024700         10  ALR-TOT-CURRENT-BALANCE    PIC S9(13)V99.                    
024800         10  ALR-TOT-LIQ-PROCEEDS       PIC S9(13)V99.                    
024900         10  ALR-TOT-TARGET-BALANCE     PIC S9(13)V99.                    
025000         10  ALR-TOT-REQUIRED-ALLOC     PIC S9(13)V99.                    
025100         10  ALR-TOT-ENDING-BALANCE     PIC S9(13)V99.                    
025200         10  FILLER                      PIC X(56).                       
025300     05  ALR-COMPLIANCE-DETAIL-AREA REDEFINES                             
025400         ALR-HEADER-AREA.                                                 
025500         10  ALR-CMP-CHECK-NAME-TX      PIC X(32).                        
025600         10  ALR-CMP-RESULT-CDE         PIC X(4).                         
025700             88  ALR-CMP-RESULT-PASS           VALUE 'PASS'.              
025800             88  ALR-CMP-RESULT-FAIL           VALUE 'FAIL'.              
025900         10  ALR-CMP-WARNING-TX         PIC X(68).                        
026000         10  FILLER                      PIC X(27).                       
026100     05  ALR-754-DETAIL-AREA REDEFINES                                    
026200         ALR-HEADER-AREA.                                                 
026300         10  ALR-754-ASSET-ID           PIC X(8).                         
026400         10  ALR-754-BASIS-ADJUST       PIC S9(13)V99.                    
026500         10  ALR-754-NEW-BASIS          PIC S9(13)V99.                    
026600         10  FILLER                      PIC X(93).                       
026700     05  ALR-754-TOTALS-AREA REDEFINES                                    
026800         ALR-HEADER-AREA.                                                 
026900         10  ALR-754-TOT-ADJUSTMENT     PIC S9(13)V99.                    
027000         10  ALR-754-TOT-NEW-BASIS      PIC S9(13)V99.                    
027100         10  FILLER                      PIC X(101).                      
027200 WORKING-STORAGE SECTION.                                                 
027300*  STANDALONE SWITCH - DOES THE TRUE-UP STEP IN 7300 ACTUALLY FIR*        
027400*  THIS RUN. USED TO DRIVE THE WARNING LINE ON THE COMPLIANCE    *        
027500*  DETAIL SECTION OF THE REPORT - TAX-0458.                      *        
027600 77  WS-TRUEUP-FIRED-SW             PIC X(3) VALUE 'NO '.                 
027700     88  WS-TRUEUP-FIRED                    VALUE 'YES'.                  
027800*  RUN SWITCHES - EOF FLAGS AND THE CURRENT-TRANSACTION EDIT FLAG*        
027900 01  WS-PROGRAM-SWITCHES.                                                 
028000     05  WS-MORE-PARTNER-SW         PIC XXX VALUE 'YES'.                  
028100         88  WS-NO-MORE-PARTNER             VALUE 'NO '.                  
028200     05  WS-MORE-TXN-SW             PIC XXX VALUE 'YES'.                  
028300         88  WS-NO-MORE-TXN                 VALUE 'NO '.                  
028400     05  WS-MORE-WSTEP-SW           PIC XXX VALUE 'YES'.                  
028500         88  WS-NO-MORE-WSTEP               VALUE 'NO '.                  
028600     05  WS-MORE-ASSET-SW           PIC XXX VALUE 'YES'.                  
028700         88  WS-NO-MORE-ASSET               VALUE 'NO '.                  
028800     05  WS-TXN-EDIT-SW             PIC XXX VALUE 'YES'.                  
028900         88  WS-TXN-FAILED-EDIT             VALUE 'NO '.                  
029000     05  FILLER                     PIC X(4).                             
029100*  SUBSCRIPTS, TABLE ENTRY COUNTS AND THE SEE-EXCEPTION COUNTER -*        
029200*  ALL BINARY. NO ZONED COUNTERS IN THIS PROGRAM PER TAX-0255.   *        
029300 01  WS-SUBSCRIPTS-AND-COUNTS.                                            
029400     05  WS-PTR-IX                  PIC S9(4) COMP VALUE ZERO.            
029500     05  WS-PTR-CNT                 PIC S9(4) COMP VALUE ZERO.            
029600     05  WS-WSB-CNT                 PIC S9(4) COMP VALUE ZERO.            
029700     05  WS-ASB-CNT                 PIC S9(4) COMP VALUE ZERO.            
029800     05  WS-FOUND-IX                PIC S9(4) COMP VALUE ZERO.            
029900     05  WS-STEPS-PROCESSED-CNT     PIC S9(4) COMP VALUE ZERO.            
030000     05  WS-SEE-FAIL-CNT            PIC S9(4) COMP VALUE ZERO.            
030100     05  FILLER                     PIC X(4).                             
030200*  TRANSACTION-REGISTER CONTROL TOTALS - COUNT AND AMOUNT BY     *        
030300*  TRANSACTION TYPE, PLUS THE GRAND TOTAL OF BALANCE CHANGES.    *        
030400 01  WS-TXN-REGISTER-TOTALS.                                              
030500     05  WS-CONTRIB-CNT             PIC S9(7) COMP VALUE ZERO.            
030600     05  WS-CONTRIB-AMT             PIC S9(13)V99 VALUE ZERO.             
030700     05  WS-DISTRIB-CNT             PIC S9(7) COMP VALUE ZERO.            
030800     05  WS-DISTRIB-AMT             PIC S9(13)V99 VALUE ZERO.             
030900     05  WS-INCOME-CNT              PIC S9(7) COMP VALUE ZERO.            
031000     05  WS-INCOME-AMT              PIC S9(13)V99 VALUE ZERO.             
031100     05  WS-LOSS-CNT                PIC S9(7) COMP VALUE ZERO.            
031200     05  WS-LOSS-AMT                PIC S9(13)V99 VALUE ZERO.             
031300     05  WS-REVAL-CNT               PIC S9(7) COMP VALUE ZERO.            
031400     05  WS-REVAL-AMT               PIC S9(13)V99 VALUE ZERO.             
031500     05  WS-REJECT-CNT              PIC S9(7) COMP VALUE ZERO.            
031600     05  WS-GRAND-TOTAL-AMT         PIC S9(13)V99 VALUE ZERO.             
031700     05  FILLER                     PIC X(4).                             
031800*  RUN DATE FOR THE TRANSACTION REGISTER HEADER - TAX-0465.      *        
031900*  ACCEPTED ONCE IN 1000-INITIALIZE, CARRIED THROUGH TO 4050.    *        
032000 01  WS-RUN-DATE-FIELDS.                                                  
032100     05  WS-RUN-DTE                 PIC 9(8).                             
032200     05  WS-RUN-DTE-R REDEFINES                                           
032300         WS-RUN-DTE.                                                      
032400         10  WS-RUN-YYYY-DTE           PIC 9(4).                          
032500         10  WS-RUN-MM-DTE             PIC 9(2).                          
032600         10  WS-RUN-DD-DTE             PIC 9(2).                          
032700     05  FILLER                     PIC X(4).                             
032800*  WORK FIELDS FOR THE TRANSACTION EDIT/POST STEP.               *        
032900 01  WS-TXN-WORK-FIELDS.                                                  
033000     05  WS-TXN-BALANCE-CHG         PIC S9(13)V99 VALUE ZERO.             
033100     05  WS-REJECT-REASON-TX        PIC X(50) VALUE SPACES.               
033200     05  WS-REVAL-SHARE             PIC S9(13)V9(4) VALUE ZERO.           
033300     05  FILLER                     PIC X(4).                             
033400*  WORK FIELDS FOR THE LIQUIDATION WATERFALL - KEPT TO FOUR      *        
033500*  DECIMALS UNTIL THE FINAL ROUND TO THE PENNY IN 6900.          *        
033600 01  WS-WATERFALL-WORK-FIELDS.                                            
033700     05  WS-REMAINING-PROCEEDS      PIC S9(13)V9(4) VALUE ZERO.           
033800     05  WS-STEP-SHARE              PIC S9(13)V9(4) VALUE ZERO.           
033900     05  WS-STEP-AMT-NEEDED         PIC S9(13)V9(4) VALUE ZERO.           
034000     05  WS-TOTAL-OWN-PCT           PIC S9(5)V9(4) VALUE ZERO.            
034100     05  FILLER                     PIC X(4).                             
034200*  WORK FIELDS FOR THE TARGET-ALLOCATION TRUE-UP (TAX-0401).     *        
034300 01  WS-TARGET-ALLOC-WORK-FIELDS.                                         
034400     05  WS-ALLOC-TOTAL             PIC S9(13)V99 VALUE ZERO.             
034500     05  WS-TRUEUP-FACTOR           PIC S9(5)V9(6) VALUE ZERO.            
034600*  ABSOLUTE MISMATCH BETWEEN WS-ALLOC-TOTAL AND NET INCOME -     *        
034700*  TAX-0458. TRUE-UP ONLY FIRES WHEN THIS EXCEEDS A PENNY.       *        
034800     05  WS-TRU-DIFF                PIC S9(13)V99 VALUE ZERO.             
034900     05  FILLER                     PIC X(4).                             
035000*  COLUMN SUMS PRINTED ON THE ALLOCATION/COMPLIANCE REPORT TOTALS*        
035100*  LINE. RESET TO ZERO AT THE TOP OF 9500 EACH RUN.              *        
035200 01  WS-REPORT-TOTALS.                                                    
035300     05  WS-TOT-CURRENT-BALANCE     PIC S9(13)V99 VALUE ZERO.             
035400     05  WS-TOT-LIQ-PROCEEDS        PIC S9(13)V99 VALUE ZERO.             
035500     05  WS-TOT-TARGET-BALANCE      PIC S9(13)V99 VALUE ZERO.             
035600     05  WS-TOT-REQUIRED-ALLOC      PIC S9(13)V99 VALUE ZERO.             
035700     05  WS-TOT-ENDING-BALANCE      PIC S9(13)V99 VALUE ZERO.             
035800     05  FILLER                     PIC X(4).                             
035900*  WORK FIELDS FOR THE SECTION 754/743(B) BASIS STEP-UP (TAX-0211*        
036000 01  WS-754-WORK-FIELDS.                                                  
036100     05  WS-754-TOTAL-ADJUST        PIC S9(13)V99 VALUE ZERO.             
036200     05  WS-754-TOTAL-FMV           PIC S9(13)V99 VALUE ZERO.             
036300     05  WS-754-TOT-NEW-BASIS       PIC S9(13)V99 VALUE ZERO.             
036400     05  FILLER                     PIC X(4).                             
036500*  CONSTANT TEXT FOR THE REGISTER HEADER AND THE FOUR NAMED SEE/ *        
036600*  DRO/QIO COMPLIANCE CHECKS PRINTED BY 9540.                    *        
036700 01  WS-REPORT-CONSTANTS.                                                 
036800     05  WS-TXN-RPT-TITLE-TX        PIC X(40) VALUE                       
036900         "PARTNERSHIP CAPITAL TRANSACTION REGISTER".                      
037000     05  WS-CHK-CAM-TX              PIC X(32) VALUE                       
037100         "CAPITAL ACCOUNT MAINTENANCE".                                   
037200     05  WS-CHK-LCY-TX              PIC X(32) VALUE                       
037300         "LIQUIDATION CONSISTENCY".                                       
037400     05  WS-CHK-DRO-TX              PIC X(32) VALUE                       
037500         "DEFICIT RESTORATION OBLIGATION".                                
037600     05  WS-CHK-SEE-TX              PIC X(32) VALUE                       
037700         "SUBSTANTIAL ECONOMIC EFFECT".                                   
037800     05  WS-CHK-TRU-TX              PIC X(32) VALUE                       
037900         "NET INCOME TRUE-UP".                                            
038000*  AGREEMENT-TERMS WORKING COPY - ONE RECORD, HELD FOR THE LIFE  *        
038100*  OF THE RUN.                                                   *        
038200 01  WS-AGREEMENT-WORK.                                                   
038300     05  WS-AGT-PARTNERSHIP-ID      PIC X(8).                             
038400     05  WS-AGT-TOTAL-FMV           PIC S9(13)V99.                        
038500     05  WS-AGT-NET-INCOME          PIC S9(13)V99.                        
038600     05  WS-AGT-HAS-DRO-CDE         PIC X(1).                             
038700         88  WS-AGT-HAS-DRO                 VALUE 'Y'.                    
038800     05  WS-AGT-HAS-QIO-CDE         PIC X(1).                             
038900         88  WS-AGT-HAS-QIO                 VALUE 'Y'.                    
039000     05  WS-AGT-XFER-INTEREST-PCT   PIC S9(1)V9(4).                       
039100     05  WS-AGT-PURCHASE-PRICE      PIC S9(13)V99.                        
039200     05  WS-AGT-INSIDE-BASIS        PIC S9(13)V99.                        
039300     05  FILLER                     PIC X(4).                             
039400*  PARTNER WORK TABLE - HOLDS EVERY PARTNER FOR THE LIFE OF THE  *        
039500*  RUN. SIZED TO 200 PER TAX-0433 FOR THE LARGER REAL ESTATE     *        
039600*  FUNDS - RAISE PTB-ENTRY OCCURS IF A FUND ADDS MORE PARTNERS.  *        
039700 01  WS-PARTNER-TABLE.                                                    
039800     05  PTB-ENTRY OCCURS 200 TIMES                                       
039900         INDEXED BY PTB-IDX.                                              
040000         10  PTB-PARTNER-ID            PIC X(8).                          
040100         10  PTB-PARTNER-TYPE-CDE      PIC X(1).                          
040200             88  PTB-TYPE-GENERAL              VALUE 'G'.                 
040300             88  PTB-TYPE-LIMITED              VALUE 'L'.                 
040400         10  PTB-OWNERSHIP-PCT         PIC S9(3)V9(4).                    
040500         10  PTB-CAPITAL-CONTRIB       PIC S9(13)V99.                     
040600         10  PTB-RECV-PROMOTE-CDE      PIC X(1).                          
040700             88  PTB-RECEIVES-PROMOTE          VALUE 'Y'.                 
040800         10  PTB-RECV-PREF-CDE         PIC X(1).                          
040900             88  PTB-RECEIVES-PREF             VALUE 'Y'.                 
041000         10  PTB-BEGIN-BALANCE         PIC S9(13)V99.                     
041100         10  PTB-CURRENT-BALANCE       PIC S9(13)V99.                     
041200         10  PTB-ACCUM-CONTRIB         PIC S9(13)V99.                     
041300         10  PTB-ACCUM-DISTRIB         PIC S9(13)V99.                     
041400         10  PTB-ACCUM-INCOME          PIC S9(13)V99.                     
041500         10  PTB-ACCUM-LOSS            PIC S9(13)V99.                     
041600         10  PTB-ACCUM-OTHER           PIC S9(13)V99.                     
041700         10  PTB-LIQ-PROCEEDS-WRK      PIC S9(13)V9(4).                   
041800         10  PTB-LIQ-PROCEEDS          PIC S9(13)V99.                     
041900         10  PTB-TARGET-BALANCE        PIC S9(13)V99.                     
042000         10  PTB-REQUIRED-ALLOC        PIC S9(13)V99.                     
042100         10  PTB-ENDING-BALANCE        PIC S9(13)V99.                     
042200         10  FILLER                    PIC X(4).                          
042300*  WATERFALL STEP WORK TABLE - ONE ENTRY PER STEP, LOADED FROM   *        
042400*  WFS.TIP22.WSTEP IN PRIORITY ORDER.                            *        
042500 01  WS-WSTEP-TABLE.                                                      
042600     05  WSB-ENTRY OCCURS 10 TIMES                                        
042700         INDEXED BY WSB-IX.                                               
042800         10  WSB-STEP-TYPE-CDE         PIC X(2).                          
042900             88  WSB-TYPE-RETURN-OF-CAPITAL    VALUE 'RC'.                
043000             88  WSB-TYPE-PREFERRED-RETURN     VALUE 'PR'.                
043100             88  WSB-TYPE-CATCH-UP             VALUE 'CU'.                
043200             88  WSB-TYPE-PROMOTE              VALUE 'PM'.                
043300             88  WSB-TYPE-PRO-RATA             VALUE 'PA'.                
043400         10  WSB-STEP-RATE             PIC S9(1)V9(4).                    
043500         10  WSB-STEP-PCT              PIC S9(3)V9(4).                    
043600         10  FILLER                    PIC X(4).                          
043700*  ASSET WORK TABLE - ONE ENTRY PER PARTNERSHIP ASSET. SIZED TO  *        
043800*  500 PER TAX-0433.                                             *        
043900 01  WS-ASSET-TABLE.                                                      
044000     05  ASB-ENTRY OCCURS 500 TIMES                                       
044100         INDEXED BY ASB-IX.                                               
044200         10  ASB-ASSET-ID              PIC X(8).                          
044300         10  ASB-ASSET-FMV             PIC S9(13)V99.                     
044400         10  ASB-TAX-BASIS             PIC S9(13)V99.                     
044500         10  ASB-BASIS-ADJUST          PIC S9(13)V99.                     
044600         10  ASB-NEW-BASIS             PIC S9(13)V99.                     
044700         10  FILLER                    PIC X(4).                          
044800 PROCEDURE DIVISION.                                                      
044900*  MAIN LINE - ONE PASS PER RUN. SEE THE UNIT PARAGRAPHS BELOW   *        
045000*  FOR THE DETAIL OF EACH STEP.                                  *        
045100 0000-MAIN-CONTROL.                                                       
045200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
045300     PERFORM 2000-LOAD-PARTNERS THRU 2000-EXIT.                           
045400     PERFORM 3000-LOAD-AGREEMENT THRU 3000-EXIT.                          
045500     PERFORM 4000-POST-TRANSACTIONS THRU 4000-EXIT.                       
045600     PERFORM 5000-LOAD-WSTEPS THRU 5000-EXIT.                             
045700     PERFORM 6000-RUN-WATERFALL THRU 6000-EXIT.                           
045800     PERFORM 7000-CALC-TARGET-ALLOC THRU 7000-EXIT.                       
045900     PERFORM 8000-VALIDATE-SEE THRU 8000-EXIT.                            
046000     PERFORM 9000-LOAD-ASSETS THRU 9000-EXIT.                             
046100     PERFORM 9100-CALC-754-ADJUSTMENT THRU 9100-EXIT.                     
046200     PERFORM 9500-PRINT-ALLOC-REPORT THRU 9500-EXIT.                      
046300     PERFORM 9900-TERMINATE THRU 9900-EXIT.                               
046400     STOP RUN.                                                            
046500 0000-EXIT.                                                               
046600     EXIT.                                                                
046700*  OPEN THE FIVE INPUT FEEDS AND THE TWO PRINT FILES.            *        
046800 1000-INITIALIZE.                                                         
046900     OPEN INPUT  PCA-TIP21-PARTNER                                        
047000                 CTX-TIP23-CAPTXN                                         
047100                 AGT-TIP24-TERMS                                          
047200                 WFS-TIP22-WSTEP                                          
047300                 AST-TIP25-ASSET.                                         
047400     OPEN OUTPUT TXR-R00861-TXNRPT                                        
047500                 ALR-R00862-ALCRPT.                                       
047600     ACCEPT WS-RUN-DTE FROM DATE YYYYMMDD.                                
047700 1000-EXIT.                                                               
047800     EXIT.                                                                
047900*  LOAD THE PARTNER MASTER INTO WS-PARTNER-TABLE. THE TABLE IS   *        
048000*  THE PROGRAM'S ONLY MEANS OF KEYED ACCESS TO A PARTNER - THERE *        
048100*  IS NO ISAM OR VSAM FILE BEHIND PCA.TIP21.PARTNER.             *        
048200 2000-LOAD-PARTNERS.                                                      
048300     PERFORM 2010-READ-PARTNER.                                           
048400     PERFORM 2020-BUILD-PARTNER-ENTRY                                     
048500         UNTIL WS-NO-MORE-PARTNER.                                        
048600 2000-EXIT.                                                               
048700     EXIT.                                                                
048800 2010-READ-PARTNER.                                                       
048900     READ PCA-TIP21-PARTNER                                               
049000         AT END MOVE 'NO ' TO WS-MORE-PARTNER-SW.                         
049100 2010-EXIT.                                                               
049200     EXIT.                                                                
049300 2020-BUILD-PARTNER-ENTRY.                                                
049400     ADD 1 TO WS-PTR-CNT.                                                 
049500     SET PTB-IDX TO WS-PTR-CNT.                                           
049600     MOVE PTR-PARTNER-ID          TO                                      
049700         PTB-PARTNER-ID (PTB-IDX).                                        
049800     MOVE PTR-PARTNER-TYPE-CDE    TO                                      
049900         PTB-PARTNER-TYPE-CDE (PTB-IDX).                                  
050000     MOVE PTR-OWNERSHIP-PCT       TO                                      
050100         PTB-OWNERSHIP-PCT (PTB-IDX).                                     
050200     MOVE PTR-CAPITAL-CONTRIBUTED TO                                      
050300         PTB-CAPITAL-CONTRIB (PTB-IDX).                                   
050400     MOVE PTR-RECEIVES-PROMOTE-CDE TO                                     
050500         PTB-RECV-PROMOTE-CDE (PTB-IDX).                                  
050600     MOVE PTR-RECEIVES-PREF-CDE   TO                                      
050700         PTB-RECV-PREF-CDE (PTB-IDX).                                     
050800     MOVE PTR-CURRENT-CAP-BALANCE TO                                      
050900         PTB-BEGIN-BALANCE (PTB-IDX)                                      
051000         PTB-CURRENT-BALANCE (PTB-IDX).                                   
051100     MOVE ZERO TO PTB-ACCUM-CONTRIB (PTB-IDX)                             
051200                  PTB-ACCUM-DISTRIB (PTB-IDX)                             
051300                  PTB-ACCUM-INCOME (PTB-IDX)                              
051400                  PTB-ACCUM-LOSS (PTB-IDX)                                
051500                  PTB-ACCUM-OTHER (PTB-IDX)                               
051600                  PTB-LIQ-PROCEEDS-WRK (PTB-IDX)                          
051700                  PTB-LIQ-PROCEEDS (PTB-IDX).                             
051800     PERFORM 2010-READ-PARTNER.                                           
051900 2020-EXIT.                                                               
052000     EXIT.                                                                
052100*  THE ENGINE RUNS ONE PARTNERSHIP PER FILE SET - ONE AGREEMENT- *        
052200*  TERMS RECORD IS EXPECTED AND READ HERE.                       *        
052300 3000-LOAD-AGREEMENT.                                                     
052400     READ AGT-TIP24-TERMS                                                 
052500         AT END MOVE SPACES TO AGT-TIP24-TERMS.                           
052600     MOVE AGT-PARTNERSHIP-ID      TO WS-AGT-PARTNERSHIP-ID.               
052700     MOVE AGT-TOTAL-FMV           TO WS-AGT-TOTAL-FMV.                    
052800     MOVE AGT-NET-INCOME          TO WS-AGT-NET-INCOME.                   
052900     MOVE AGT-HAS-DRO-CDE         TO WS-AGT-HAS-DRO-CDE.                  
053000     MOVE AGT-HAS-QIO-CDE         TO WS-AGT-HAS-QIO-CDE.                  
053100     MOVE AGT-XFER-INTEREST-PCT   TO WS-AGT-XFER-INTEREST-PCT.            
053200     MOVE AGT-PURCHASE-PRICE      TO WS-AGT-PURCHASE-PRICE.               
053300     MOVE AGT-INSIDE-BASIS        TO WS-AGT-INSIDE-BASIS.                 
053400 3000-EXIT.                                                               
053500     EXIT.                                                                
053600*  POST THE DAY'S CAPITAL ACCOUNT TRANSACTIONS AND PRINT THE     *        
053700*  TRANSACTION REGISTER. EDIT FAILURES ARE REJECTED, NOT POSTED. *        
053800 4000-POST-TRANSACTIONS.                                                  
053900     PERFORM 4050-PRINT-TXN-HEADER.                                       
054000     PERFORM 4010-READ-TXN.                                               
054100     PERFORM 4020-PROCESS-TXN                                             
054200         UNTIL WS-NO-MORE-TXN.                                            
054300     PERFORM 4900-PRINT-TXN-TRAILER.                                      
054400 4000-EXIT.                                                               
054500     EXIT.                                                                
054600 4010-READ-TXN.                                                           
054700     READ CTX-TIP23-CAPTXN                                                
054800         AT END MOVE 'NO ' TO WS-MORE-TXN-SW.                             
054900 4010-EXIT.                                                               
055000     EXIT.                                                                
055100 4020-PROCESS-TXN.                                                        
055200     MOVE 'YES' TO WS-TXN-EDIT-SW.                                        
055300     MOVE SPACES TO WS-REJECT-REASON-TX.                                  
055400     PERFORM 4100-EDIT-TXN.                                               
055500     IF WS-TXN-FAILED-EDIT                                                
055600             ADD 1 TO WS-REJECT-CNT                                       
055700             PERFORM 4800-PRINT-TXN-REJECT                                
055800     ELSE                                                                 
055900             PERFORM 4200-APPLY-TXN                                       
056000             PERFORM 4700-PRINT-TXN-POSTED                                
056100     END-IF.                                                              
056200     PERFORM 4010-READ-TXN.                                               
056300 4020-EXIT.                                                               
056400     EXIT.                                                                
056500 4050-PRINT-TXN-HEADER.                                                   
056600     MOVE 'H' TO TXR-RECORD-TYPE-CD.                                      
056700     MOVE WS-TXN-RPT-TITLE-TX TO TXR-HDR-TITLE-TX.                        
056800     MOVE WS-AGT-PARTNERSHIP-ID TO TXR-HDR-PARTNERSHIP-ID.                
056900     MOVE WS-RUN-YYYY-DTE TO TXR-HDR-RUN-YYYY-DTE.                        
057000     MOVE WS-RUN-MM-DTE   TO TXR-HDR-RUN-MM-DTE.                          
057100     MOVE WS-RUN-DD-DTE   TO TXR-HDR-RUN-DD-DTE.                          
057200     WRITE TXR-R00861-TXNRPT.                                             
057300 4050-EXIT.                                                               
057400     EXIT.                                                                
057500*  EDIT ORDER MATTERS - TYPE, DATE AND AMOUNT ARE CHECKED BEFORE *        
057600*  THE PARTNER-ID LOOKUP SO A BAD TYPE NEVER TRIGGERS A TABLE    *        
057700*  SEARCH. GO TO 4100-EXIT SKIPS THE REMAINING CHECKS ONCE A     *        
057800*  TRANSACTION HAS FAILED ONE OF THEM - TAX-0356.                *        
057900 4100-EDIT-TXN.                                                           
058000     IF CTX-TXN-TYPE-CDE NOT = 'CO' AND NOT = 'DI'                        
058100             AND NOT = 'AL' AND NOT = 'RV'                                
058200             MOVE 'NO ' TO WS-TXN-EDIT-SW                                 
058300             MOVE "INVALID TRANSACTION TYPE" TO                           
058400                 WS-REJECT-REASON-TX                                      
058500             GO TO 4100-EXIT                                              
058600     END-IF.                                                              
058700     IF CTX-TXN-DTE-R = ZERO                                              
058800             MOVE 'NO ' TO WS-TXN-EDIT-SW                                 
058900             MOVE "MISSING TRANSACTION DATE" TO                           
059000                 WS-REJECT-REASON-TX                                      
059100             GO TO 4100-EXIT                                              
059200     END-IF.                                                              
059300     IF CTX-TXN-AMOUNT = ZERO                                             
059400             MOVE 'NO ' TO WS-TXN-EDIT-SW                                 
059500             MOVE "MISSING TRANSACTION AMOUNT" TO                         
059600                 WS-REJECT-REASON-TX                                      
059700             GO TO 4100-EXIT                                              
059800     END-IF.                                                              
059900     IF CTX-TXN-AMOUNT < ZERO AND NOT CTX-TYPE-DISTRIBUTION               
060000             MOVE 'NO ' TO WS-TXN-EDIT-SW                                 
060100             MOVE "NEGATIVE AMOUNT NOT ALLOWED" TO                        
060200                 WS-REJECT-REASON-TX                                      
060300             GO TO 4100-EXIT                                              
060400     END-IF.                                                              
060500     IF CTX-TYPE-REVALUATION                                              
060600             GO TO 4100-EXIT                                              
060700     END-IF.                                                              
060800     IF CTX-TXN-PARTNER-ID = SPACES                                       
060900             MOVE 'NO ' TO WS-TXN-EDIT-SW                                 
061000             MOVE "MISSING PARTNER ID" TO                                 
061100                 WS-REJECT-REASON-TX                                      
061200             GO TO 4100-EXIT                                              
061300     END-IF.                                                              
061400     PERFORM 4150-FIND-PARTNER.                                           
061500     IF WS-FOUND-IX = ZERO                                                
061600             MOVE 'NO ' TO WS-TXN-EDIT-SW                                 
061700             MOVE "PARTNER ID NOT ON FILE" TO                             
061800                 WS-REJECT-REASON-TX                                      
061900     END-IF.                                                              
062000 4100-EXIT.                                                               
062100     EXIT.                                                                
062200*  SEQUENTIAL TABLE LOOKUP ON PARTNER-ID - SEE WS-PARTNER-TABLE. *        
062300*  NO ISAM KEY EXISTS FOR THIS FILE; EVERY LOOKUP IS BY TABLE.   *        
062400 4150-FIND-PARTNER.                                                       
062500     MOVE ZERO TO WS-FOUND-IX.                                            
062600     SET PTB-IDX TO 1.                                                    
062700     SEARCH PTB-ENTRY                                                     
062800             AT END                                                       
062900                     MOVE ZERO TO WS-FOUND-IX                             
063000             WHEN PTB-PARTNER-ID (PTB-IDX) = CTX-TXN-PARTNER-ID           
063100                     SET WS-FOUND-IX TO PTB-IDX.                          
063200 4150-EXIT.                                                               
063300     EXIT.                                                                
063400 4200-APPLY-TXN.                                                          
063500     EVALUATE TRUE                                                        
063600             WHEN CTX-TYPE-CONTRIBUTION                                   
063700                     PERFORM 4300-APPLY-CONTRIBUTION                      
063800             WHEN CTX-TYPE-DISTRIBUTION                                   
063900                     PERFORM 4400-APPLY-DISTRIBUTION                      
064000             WHEN CTX-TYPE-ALLOCATION                                     
064100                     PERFORM 4500-APPLY-ALLOCATION                        
064200             WHEN CTX-TYPE-REVALUATION                                    
064300                     PERFORM 4600-APPLY-REVALUATION                       
064400     END-EVALUATE.                                                        
064500 4200-EXIT.                                                               
064600     EXIT.                                                                
064700 4300-APPLY-CONTRIBUTION.                                                 
064800     SET PTB-IDX TO WS-FOUND-IX.                                          
064900     MOVE CTX-TXN-AMOUNT TO WS-TXN-BALANCE-CHG.                           
065000     ADD CTX-TXN-AMOUNT TO PTB-CURRENT-BALANCE (PTB-IDX).                 
065100     ADD CTX-TXN-AMOUNT TO PTB-ACCUM-CONTRIB (PTB-IDX).                   
065200     ADD 1 TO WS-CONTRIB-CNT.                                             
065300     ADD CTX-TXN-AMOUNT TO WS-CONTRIB-AMT.                                
065400     ADD WS-TXN-BALANCE-CHG TO WS-GRAND-TOTAL-AMT.                        
065500 4300-EXIT.                                                               
065600     EXIT.                                                                
065700*  BALANCE CHANGE ON A DISTRIBUTION IS THE NEGATIVE OF THE       *        
065800*  AMOUNT ON THE TRANSACTION - RULE CARRIED FROM TAX-0142.       *        
065900 4400-APPLY-DISTRIBUTION.                                                 
066000     SET PTB-IDX TO WS-FOUND-IX.                                          
066100     COMPUTE WS-TXN-BALANCE-CHG = -CTX-TXN-AMOUNT.                        
066200     ADD WS-TXN-BALANCE-CHG TO PTB-CURRENT-BALANCE (PTB-IDX).             
066300     ADD CTX-TXN-AMOUNT TO PTB-ACCUM-DISTRIB (PTB-IDX).                   
066400     ADD 1 TO WS-DISTRIB-CNT.                                             
066500     ADD CTX-TXN-AMOUNT TO WS-DISTRIB-AMT.                                
066600     ADD WS-TXN-BALANCE-CHG TO WS-GRAND-TOTAL-AMT.                        
066700 4400-EXIT.                                                               
066800     EXIT.                                                                
066900 4500-APPLY-ALLOCATION.                                                   
067000     SET PTB-IDX TO WS-FOUND-IX.                                          
067100     IF CTX-ALLOC-IS-INCOME                                               
067200             MOVE CTX-TXN-AMOUNT TO WS-TXN-BALANCE-CHG                    
067300             ADD WS-TXN-BALANCE-CHG TO                                    
067400                 PTB-CURRENT-BALANCE (PTB-IDX)                            
067500             ADD CTX-TXN-AMOUNT TO PTB-ACCUM-INCOME (PTB-IDX)             
067600             ADD 1 TO WS-INCOME-CNT                                       
067700             ADD CTX-TXN-AMOUNT TO WS-INCOME-AMT                          
067800     ELSE                                                                 
067900             COMPUTE WS-TXN-BALANCE-CHG = -CTX-TXN-AMOUNT                 
068000             ADD WS-TXN-BALANCE-CHG TO                                    
068100                 PTB-CURRENT-BALANCE (PTB-IDX)                            
068200             ADD CTX-TXN-AMOUNT TO PTB-ACCUM-LOSS (PTB-IDX)               
068300             ADD 1 TO WS-LOSS-CNT                                         
068400             ADD CTX-TXN-AMOUNT TO WS-LOSS-AMT                            
068500     END-IF.                                                              
068600     ADD WS-TXN-BALANCE-CHG TO WS-GRAND-TOTAL-AMT.                        
068700 4500-EXIT.                                                               
068800     EXIT.                                                                
068900*  A REVALUATION IS PARTNERSHIP-WIDE - SPREAD ACROSS EVERY       *        
069000*  PARTNER BY OWNERSHIP PERCENT, NOT JUST THE PARTNER ON THE     *        
069100*  TRANSACTION (THERE ISN'T ONE - TXN-PARTNER-ID IS BLANK).      *        
069200 4600-APPLY-REVALUATION.                                                  
069300     ADD 1 TO WS-REVAL-CNT.                                               
069400     ADD CTX-TXN-AMOUNT TO WS-REVAL-AMT.                                  
069500     ADD CTX-TXN-AMOUNT TO WS-GRAND-TOTAL-AMT.                            
069600     MOVE CTX-TXN-AMOUNT TO WS-TXN-BALANCE-CHG.                           
069700     PERFORM 4650-SPREAD-REVAL-SHARE                                      
069800         VARYING PTB-IDX FROM 1 BY 1                                      
069900         UNTIL PTB-IDX > WS-PTR-CNT.                                      
070000 4600-EXIT.                                                               
070100     EXIT.                                                                
070200 4650-SPREAD-REVAL-SHARE.                                                 
070300     COMPUTE WS-REVAL-SHARE ROUNDED =                                     
070400         CTX-TXN-AMOUNT * PTB-OWNERSHIP-PCT (PTB-IDX) / 100.              
070500     ADD WS-REVAL-SHARE TO PTB-CURRENT-BALANCE (PTB-IDX)                  
070600         ROUNDED.                                                         
070700     ADD WS-REVAL-SHARE TO PTB-ACCUM-OTHER (PTB-IDX)                      
070800         ROUNDED.                                                         
070900 4650-EXIT.                                                               
071000     EXIT.                                                                
071100 4700-PRINT-TXN-POSTED.                                                   
071200     MOVE 'D' TO TXR-RECORD-TYPE-CD.                                      
071300     MOVE CTX-TXN-DTE-R        TO TXR-DTL-TXN-DTE.                        
071400     MOVE CTX-TXN-TYPE-CDE     TO TXR-DTL-TXN-TYPE-CDE.                   
071500     MOVE CTX-TXN-PARTNER-ID   TO TXR-DTL-PARTNER-ID.                     
071600     MOVE CTX-TXN-AMOUNT       TO TXR-DTL-TXN-AMOUNT.                     
071700     MOVE WS-TXN-BALANCE-CHG   TO TXR-DTL-BALANCE-CHANGE.                 
071800     WRITE TXR-R00861-TXNRPT.                                             
071900 4700-EXIT.                                                               
072000     EXIT.                                                                
072100 4800-PRINT-TXN-REJECT.                                                   
072200     MOVE 'R' TO TXR-RECORD-TYPE-CD.                                      
072300     MOVE CTX-TXN-DTE-R        TO TXR-REJ-TXN-DTE.                        
072400     MOVE CTX-TXN-TYPE-CDE     TO TXR-REJ-TXN-TYPE-CDE.                   
072500     MOVE CTX-TXN-PARTNER-ID   TO TXR-REJ-PARTNER-ID.                     
072600     MOVE WS-REJECT-REASON-TX  TO TXR-REJ-REASON-TX.                      
072700     WRITE TXR-R00861-TXNRPT.                                             
072800 4800-EXIT.                                                               
072900     EXIT.                                                                
073000 4900-PRINT-TXN-TRAILER.                                                  
073100     MOVE 'T' TO TXR-RECORD-TYPE-CD.                                      
073200     MOVE WS-CONTRIB-CNT  TO TXR-TLR-CONTRIB-CNT.                         
073300     MOVE WS-CONTRIB-AMT  TO TXR-TLR-CONTRIB-AMT.                         
073400     MOVE WS-DISTRIB-CNT  TO TXR-TLR-DISTRIB-CNT.                         
073500     MOVE WS-DISTRIB-AMT  TO TXR-TLR-DISTRIB-AMT.                         
073600     MOVE WS-INCOME-CNT   TO TXR-TLR-INCOME-ALLOC-CNT.                    
073700     MOVE WS-INCOME-AMT   TO TXR-TLR-INCOME-ALLOC-AMT.                    
073800     MOVE WS-LOSS-CNT     TO TXR-TLR-LOSS-ALLOC-CNT.                      
073900     MOVE WS-LOSS-AMT     TO TXR-TLR-LOSS-ALLOC-AMT.                      
074000     MOVE WS-REVAL-CNT    TO TXR-TLR-REVAL-CNT.                           
074100     MOVE WS-REVAL-AMT    TO TXR-TLR-REVAL-AMT.                           
074200     MOVE WS-GRAND-TOTAL-AMT TO TXR-TLR-GRAND-TOTAL-AMT.                  
074300     WRITE TXR-R00861-TXNRPT.                                             
074400 4900-EXIT.                                                               
074500     EXIT.                                                                
074600 5000-LOAD-WSTEPS.                                                        
074700     PERFORM 5010-READ-WSTEP.                                             
074800     PERFORM 5020-BUILD-WSTEP-ENTRY                                       
074900         UNTIL WS-NO-MORE-WSTEP.                                          
075000 5000-EXIT.                                                               
075100     EXIT.                                                                
075200 5010-READ-WSTEP.                                                         
075300     READ WFS-TIP22-WSTEP                                                 
075400         AT END MOVE 'NO ' TO WS-MORE-WSTEP-SW.                           
075500 5010-EXIT.                                                               
075600     EXIT.                                                                
075700*  STEPS PROCESS IN THE ORDER THEY APPEAR ON THE FILE - THE      *        
075800*  WATERFALL-STEP FILE IS SEQUENCED BY THE AGREEMENT BEFORE      *        
075900*  THIS RUN, SO STEP-SEQ ITSELF IS NOT CARRIED INTO THE TABLE.   *        
076000 5020-BUILD-WSTEP-ENTRY.                                                  
076100     ADD 1 TO WS-WSB-CNT. SET WSB-IX TO WS-WSB-CNT.                       
076200     MOVE WFS-STEP-TYPE-CDE TO WSB-STEP-TYPE-CDE (WSB-IX).                
076300     MOVE WFS-STEP-RATE     TO WSB-STEP-RATE (WSB-IX).                    
076400     MOVE WFS-STEP-PCT      TO WSB-STEP-PCT (WSB-IX).                     
076500     PERFORM 5010-READ-WSTEP.                                             
076600 5020-EXIT.                                                               
076700     EXIT.                                                                
076800*  LIQUIDATION WATERFALL - PERFORMED ONCE PER STEP, IN THE       *        
076900*  ORDER THE STEPS WERE LOADED. WS-REMAINING-PROCEEDS CARRIES    *        
077000*  THE UNDISTRIBUTED BALANCE OF AGT-TOTAL-FMV FORWARD FROM ONE   *        
077100*  STEP TO THE NEXT - TAX-0075.                                  *        
077200 6000-RUN-WATERFALL.                                                      
077300     MOVE WS-AGT-TOTAL-FMV TO WS-REMAINING-PROCEEDS.                      
077400     PERFORM 6100-APPLY-ONE-STEP                                          
077500         VARYING WSB-IX FROM 1 BY 1                                       
077600         UNTIL WSB-IX > WS-WSB-CNT.                                       
077700     PERFORM 6900-ROUND-LIQ-PROCEEDS                                      
077800         VARYING PTB-IDX FROM 1 BY 1                                      
077900         UNTIL PTB-IDX > WS-PTR-CNT.                                      
078000 6000-EXIT.                                                               
078100     EXIT.                                                                
078200 6100-APPLY-ONE-STEP.                                                     
078300     ADD 1 TO WS-STEPS-PROCESSED-CNT.                                     
078400     EVALUATE TRUE                                                        
078500             WHEN WSB-TYPE-RETURN-OF-CAPITAL (WSB-IX)                     
078600                     PERFORM 6200-STEP-RETURN-OF-CAPITAL                  
078700             WHEN WSB-TYPE-PREFERRED-RETURN (WSB-IX)                      
078800                     PERFORM 6300-STEP-PREFERRED-RETURN                   
078900             WHEN WSB-TYPE-CATCH-UP (WSB-IX)                              
079000                     PERFORM 6400-STEP-CATCH-UP                           
079100             WHEN WSB-TYPE-PROMOTE (WSB-IX)                               
079200                     PERFORM 6500-STEP-PROMOTE                            
079300             WHEN WSB-TYPE-PRO-RATA (WSB-IX)                              
079400                     PERFORM 6600-STEP-PRO-RATA                           
079500     END-EVALUATE.                                                        
079600 6100-EXIT.                                                               
079700     EXIT.                                                                
079800*  RETURN OF CAPITAL - EACH PARTNER RECEIVES BACK ITS UNRETURNED *        
079900*  CONTRIBUTION (BEGIN-BALANCE), LIMITED TO WHAT REMAINS.        *        
080000 6200-STEP-RETURN-OF-CAPITAL.                                             
080100     PERFORM 6210-RC-ONE-PARTNER                                          
080200         VARYING PTB-IDX FROM 1 BY 1                                      
080300         UNTIL PTB-IDX > WS-PTR-CNT                                       
080400         OR WS-REMAINING-PROCEEDS NOT > ZERO.                             
080500 6200-EXIT.                                                               
080600     EXIT.                                                                
080700 6210-RC-ONE-PARTNER.                                                     
080800     COMPUTE WS-STEP-AMT-NEEDED =                                         
080900         PTB-CAPITAL-CONTRIB (PTB-IDX) -                                  
081000         PTB-LIQ-PROCEEDS-WRK (PTB-IDX).                                  
081100     IF WS-STEP-AMT-NEEDED > ZERO                                         
081200             IF WS-STEP-AMT-NEEDED > WS-REMAINING-PROCEEDS                
081300                     MOVE WS-REMAINING-PROCEEDS                           
081400                         TO WS-STEP-AMT-NEEDED                            
081500             END-IF                                                       
081600             ADD WS-STEP-AMT-NEEDED TO                                    
081700                 PTB-LIQ-PROCEEDS-WRK (PTB-IDX)                           
081800             SUBTRACT WS-STEP-AMT-NEEDED                                  
081900                 FROM WS-REMAINING-PROCEEDS                               
082000     END-IF.                                                              
082100 6210-EXIT.                                                               
082200     EXIT.                                                                
082300*  PREFERRED RETURN - LIMITED PARTNERS FLAGGED RECEIVES-PREF     *        
082400*  SHARE THE STEP'S PROCEEDS BY OWNERSHIP PERCENT, SUBJECT TO    *        
082500*  THE STEP RATE APPLIED AGAINST THE PARTNER'S CAPITAL.          *        
082600 6300-STEP-PREFERRED-RETURN.                                              
082700     PERFORM 6310-PR-ONE-PARTNER                                          
082800         VARYING PTB-IDX FROM 1 BY 1                                      
082900         UNTIL PTB-IDX > WS-PTR-CNT                                       
083000         OR WS-REMAINING-PROCEEDS NOT > ZERO.                             
083100 6300-EXIT.                                                               
083200     EXIT.                                                                
083300 6310-PR-ONE-PARTNER.                                                     
083400     IF PTB-RECEIVES-PREF (PTB-IDX)                                       
083500             COMPUTE WS-STEP-AMT-NEEDED ROUNDED =                         
083600                 PTB-CAPITAL-CONTRIB (PTB-IDX) *                          
083700                 WSB-STEP-RATE (WSB-IX)                                   
083800             IF WS-STEP-AMT-NEEDED > WS-REMAINING-PROCEEDS                
083900                     MOVE WS-REMAINING-PROCEEDS                           
084000                         TO WS-STEP-AMT-NEEDED                            
084100             END-IF                                                       
084200             ADD WS-STEP-AMT-NEEDED TO                                    
084300                 PTB-LIQ-PROCEEDS-WRK (PTB-IDX)                           
084400             SUBTRACT WS-STEP-AMT-NEEDED                                  
084500                 FROM WS-REMAINING-PROCEEDS                               
084600     END-IF.                                                              
084700 6310-EXIT.                                                               
084800     EXIT.                                                                
084900*  CATCH-UP - EACH GENERAL PARTNER TAKES THE STEP PERCENT OF     *        
085000*  WHATEVER REMAINS AT THE TIME ITS TURN COMES, BRINGING ITS     *        
085100*  SHARE OF PROFIT BACK IN LINE WITH THE PROMOTE PERCENT -       *        
085200*  TAX-0458. REMAINING IS RECOMPUTED BETWEEN PARTNERS, THE       *        
085300*  SAME WAY 6510-PM-ONE-PARTNER HANDLES THE PROMOTE STEP.        *        
085400 6400-STEP-CATCH-UP.                                                      
085500     PERFORM 6410-CU-ONE-PARTNER                                          
085600         VARYING PTB-IDX FROM 1 BY 1                                      
085700         UNTIL PTB-IDX > WS-PTR-CNT                                       
085800         OR WS-REMAINING-PROCEEDS NOT > ZERO.                             
085900 6400-EXIT.                                                               
086000     EXIT.                                                                
086100 6410-CU-ONE-PARTNER.                                                     
086200     IF PTB-TYPE-GENERAL (PTB-IDX)                                        
086300             COMPUTE WS-STEP-AMT-NEEDED ROUNDED =                         
086400                 WS-REMAINING-PROCEEDS *                                  
086500                 WSB-STEP-PCT (WSB-IX) / 100                              
086600             ADD WS-STEP-AMT-NEEDED TO                                    
086700                 PTB-LIQ-PROCEEDS-WRK (PTB-IDX)                           
086800             SUBTRACT WS-STEP-AMT-NEEDED                                  
086900                 FROM WS-REMAINING-PROCEEDS                               
087000     END-IF.                                                              
087100 6410-EXIT.                                                               
087200     EXIT.                                                                
087300*  PROMOTE - THE GENERAL PARTNER IS PAID THE STEP PERCENT OF     *        
087400*  WHAT REMAINS, THE BALANCE CARRIES FORWARD TO THE NEXT STEP.   *        
087500 6500-STEP-PROMOTE.                                                       
087600     PERFORM 6510-PM-ONE-PARTNER                                          
087700         VARYING PTB-IDX FROM 1 BY 1                                      
087800         UNTIL PTB-IDX > WS-PTR-CNT                                       
087900         OR WS-REMAINING-PROCEEDS NOT > ZERO.                             
088000 6500-EXIT.                                                               
088100     EXIT.                                                                
088200 6510-PM-ONE-PARTNER.                                                     
088300     IF PTB-RECEIVES-PROMOTE (PTB-IDX)                                    
088400             COMPUTE WS-STEP-AMT-NEEDED ROUNDED =                         
088500                 WS-REMAINING-PROCEEDS *                                  
088600                 WSB-STEP-PCT (WSB-IX) / 100                              
088700             ADD WS-STEP-AMT-NEEDED TO                                    
088800                 PTB-LIQ-PROCEEDS-WRK (PTB-IDX)                           
088900             SUBTRACT WS-STEP-AMT-NEEDED                                  
089000                 FROM WS-REMAINING-PROCEEDS                               
089100     END-IF.                                                              
089200 6510-EXIT.                                                               
089300     EXIT.                                                                
089400*  PRO-RATA - WHATEVER IS LEFT AFTER THE NAMED STEPS IS SPLIT    *        
089500*  ACROSS ALL PARTNERS BY OWNERSHIP PERCENT - THE FINAL STEP.    *        
089600 6600-STEP-PRO-RATA.                                                      
089700     MOVE ZERO TO WS-TOTAL-OWN-PCT.                                       
089800     PERFORM 6610-SUM-OWNERSHIP                                           
089900         VARYING PTB-IDX FROM 1 BY 1                                      
090000         UNTIL PTB-IDX > WS-PTR-CNT.                                      
090100     IF WS-TOTAL-OWN-PCT > ZERO                                           
090200             PERFORM 6620-PA-ONE-PARTNER                                  
090300                 VARYING PTB-IDX FROM 1 BY 1                              
090400                 UNTIL PTB-IDX > WS-PTR-CNT                               
090500     END-IF.                                                              
090600 6600-EXIT.                                                               
090700     EXIT.                                                                
090800 6610-SUM-OWNERSHIP.                                                      
090900     ADD PTB-OWNERSHIP-PCT (PTB-IDX) TO WS-TOTAL-OWN-PCT.                 
091000 6610-EXIT.                                                               
091100     EXIT.                                                                
091200*  TAX-0458 - REMAINING PROCEEDS MUST ZERO OUT AFTER PRO-RATA    *        
091300*  PER THE WATERFALL RULE, NOT JUST BY CONVENTION OF PA BEING    *        
091400*  THE LAST STEP ON THE WATERFALL-STEP FILE.                     *        
091500 6620-PA-ONE-PARTNER.                                                     
091600     COMPUTE WS-STEP-SHARE ROUNDED =                                      
091700         WS-REMAINING-PROCEEDS *                                          
091800         PTB-OWNERSHIP-PCT (PTB-IDX) / WS-TOTAL-OWN-PCT.                  
091900     ADD WS-STEP-SHARE TO PTB-LIQ-PROCEEDS-WRK (PTB-IDX).                 
092000     SUBTRACT WS-STEP-SHARE FROM WS-REMAINING-PROCEEDS.                   
092100 6620-EXIT.                                                               
092200     EXIT.                                                                
092300*  WORK FIELD CARRIES FOUR DECIMAL PLACES THROUGH THE WATERFALL  *        
092400*  SO ROUNDING HAPPENS ONCE, HERE, ON THE WAY TO THE TWO-DECIMAL *        
092500*  FIELD THAT FEEDS THE ALLOCATION REPORT - NOT ON EVERY STEP.   *        
092600 6900-ROUND-LIQ-PROCEEDS.                                                 
092700     COMPUTE PTB-LIQ-PROCEEDS (PTB-IDX) ROUNDED =                         
092800         PTB-LIQ-PROCEEDS-WRK (PTB-IDX).                                  
092900 6900-EXIT.                                                               
093000     EXIT.                                                                
093100*  SECTION 704(B) ROLL-FORWARD, TARGET BALANCE AND THE REQUIRED  *        
093200*  ALLOCATION THAT BRINGS ENDING-BALANCE UP TO TARGET. THE       *        
093300*  NET-INCOME TRUE-UP SCALES REQUIRED-ALLOC SO THE COLUMN FOOTS  *        
093400*  TO AGT-NET-INCOME - TAX-0401.                                 *        
093500 7000-CALC-TARGET-ALLOC.                                                  
093600     PERFORM 7100-ROLL-FORWARD-BALANCE                                    
093700         VARYING PTB-IDX FROM 1 BY 1                                      
093800         UNTIL PTB-IDX > WS-PTR-CNT.                                      
093900     PERFORM 7200-CALC-TARGET-AND-REQUIRED                                
094000         VARYING PTB-IDX FROM 1 BY 1                                      
094100         UNTIL PTB-IDX > WS-PTR-CNT.                                      
094200     PERFORM 7300-TRUE-UP-ALLOCATIONS.                                    
094300 7000-EXIT.                                                               
094400     EXIT.                                                                
094500*  LITERAL RESTATEMENT OF THE SPEC FORMULA - BEGIN + CONTRIB -   *        
094600*  DISTRIB + INCOME - LOSS + OTHER. THE ACCUM FIELDS HOLD RAW    *        
094700*  MAGNITUDES, NOT SIGNED CHANGES, SO THE SIGNS BELOW ARE THE    *        
094800*  ONLY SIGNS APPLIED - TAX-0181. RESULT TIES TO CURRENT-BALANCE *        
094900*  AS POSTED IN SECTION 4000, BY CONSTRUCTION.                   *        
095000 7100-ROLL-FORWARD-BALANCE.                                               
095100     COMPUTE PTB-ENDING-BALANCE (PTB-IDX) =                               
095200         PTB-BEGIN-BALANCE (PTB-IDX)                                      
095300         + PTB-ACCUM-CONTRIB (PTB-IDX)                                    
095400         - PTB-ACCUM-DISTRIB (PTB-IDX)                                    
095500         + PTB-ACCUM-INCOME (PTB-IDX)                                     
095600         - PTB-ACCUM-LOSS (PTB-IDX)                                       
095700         + PTB-ACCUM-OTHER (PTB-IDX).                                     
095800 7100-EXIT.                                                               
095900     EXIT.                                                                
096000*  TARGET BALANCE IS THE PARTNER'S SHARE OF THE LIQUIDATION      *        
096100*  WATERFALL RESULT - WHAT THE PARTNER WOULD HOLD IF THE         *        
096200*  PARTNERSHIP LIQUIDATED TODAY. REQUIRED-ALLOC IS WHAT MUST BE  *        
096300*  BOOKED THIS YEAR TO MOVE ENDING-BALANCE TO TARGET-BALANCE.    *        
096400 7200-CALC-TARGET-AND-REQUIRED.                                           
096500     MOVE PTB-LIQ-PROCEEDS (PTB-IDX)                                      
096600         TO PTB-TARGET-BALANCE (PTB-IDX).                                 
096700     COMPUTE PTB-REQUIRED-ALLOC (PTB-IDX) =                               
096800         PTB-TARGET-BALANCE (PTB-IDX)                                     
096900         - PTB-ENDING-BALANCE (PTB-IDX).                                  
097000 7200-EXIT.                                                               
097100     EXIT.                                                                
097200*  SCALE REQUIRED-ALLOC SO THE COLUMN FOOTS TO NET INCOME FOR    *        
097300*  THE YEAR. NO SCALING IS DONE WHEN THE UNSCALED COLUMN IS      *        
097400*  ALREADY ZERO, OR WHEN IT IS ALREADY WITHIN A PENNY OF NET     *        
097500*  INCOME - TAX-0458. SETS WS-TRUEUP-FIRED WHEN IT DOES SCALE,   *        
097600*  SO 9540 CAN PRINT THE MISMATCH WARNING.                       *        
097700*  TAX-0465 - A ZERO ALLOC-TOTAL CANNOT BE SCALED (DIVIDE BY     *        
097800*  ZERO), BUT IF NET INCOME IS NON-ZERO THE COLUMN STILL DOES    *        
097900*  NOT FOOT, SO THE MISMATCH WARNING STILL FIRES - ALLOCATIONS   *        
098000*  ARE LEFT UNCHANGED.                                           *        
098100 7300-TRUE-UP-ALLOCATIONS.                                                
098200     MOVE ZERO TO WS-ALLOC-TOTAL.                                         
098300     MOVE 'NO ' TO WS-TRUEUP-FIRED-SW.                                    
098400     PERFORM 7310-SUM-REQUIRED-ALLOC                                      
098500         VARYING PTB-IDX FROM 1 BY 1                                      
098600         UNTIL PTB-IDX > WS-PTR-CNT.                                      
098700     COMPUTE WS-TRU-DIFF =                                                
098800         WS-ALLOC-TOTAL - WS-AGT-NET-INCOME.                              
098900     IF WS-TRU-DIFF < ZERO                                                
099000             COMPUTE WS-TRU-DIFF = ZERO - WS-TRU-DIFF                     
099100     END-IF.                                                              
099200     IF WS-ALLOC-TOTAL = ZERO                                             
099300             IF WS-AGT-NET-INCOME NOT = ZERO                              
099400                     SET WS-TRUEUP-FIRED TO TRUE                          
099500             END-IF                                                       
099600     ELSE                                                                 
099700             IF WS-TRU-DIFF > .01                                         
099800                     COMPUTE WS-TRUEUP-FACTOR ROUNDED =                   
099900                         WS-AGT-NET-INCOME / WS-ALLOC-TOTAL               
100000                     PERFORM 7320-SCALE-ONE-PARTNER                       
100100                         VARYING PTB-IDX FROM 1 BY 1                      
100200                         UNTIL PTB-IDX > WS-PTR-CNT                       
100300                     SET WS-TRUEUP-FIRED TO TRUE                          
100400             END-IF                                                       
100500     END-IF.                                                              
100600 7300-EXIT.                                                               
100700     EXIT.                                                                
100800 7310-SUM-REQUIRED-ALLOC.                                                 
100900     ADD PTB-REQUIRED-ALLOC (PTB-IDX) TO WS-ALLOC-TOTAL.                  
101000 7310-EXIT.                                                               
101100     EXIT.                                                                
101200 7320-SCALE-ONE-PARTNER.                                                  
101300     COMPUTE PTB-REQUIRED-ALLOC (PTB-IDX) ROUNDED =                       
101400         PTB-REQUIRED-ALLOC (PTB-IDX) * WS-TRUEUP-FACTOR.                 
101500 7320-EXIT.                                                               
101600     EXIT.                                                                
101700*  SUBSTANTIAL ECONOMIC EFFECT CHECK - A PARTNER WITHOUT A       *        
101800*  DEFICIT RESTORATION OR QUALIFIED INCOME OFFSET MAY NOT END    *        
101900*  THE YEAR WITH A DEFICIT CAPITAL ACCOUNT - TAX-0142.           *        
102000 8000-VALIDATE-SEE.                                                       
102100     MOVE ZERO TO WS-SEE-FAIL-CNT.                                        
102200     PERFORM 8100-CHECK-ONE-PARTNER-DEFICIT                               
102300         VARYING PTB-IDX FROM 1 BY 1                                      
102400         UNTIL PTB-IDX > WS-PTR-CNT.                                      
102500 8000-EXIT.                                                               
102600     EXIT.                                                                
102700*  TAX-0465 - THE SEE TEST LOOKS AT TARGET-BALANCE, THE          *        
102800*  WATERFALL-DERIVED LIQUIDATION TARGET SET IN 7200, NOT         *        
102900*  ENDING-BALANCE - THE PRE-REQUIRED-ALLOCATION ROLL-FORWARD     *        
103000*  FROM POSTED TRANSACTIONS ONLY. THE TWO CAN DISAGREE IN SIGN.  *        
103100 8100-CHECK-ONE-PARTNER-DEFICIT.                                          
103200     IF PTB-TARGET-BALANCE (PTB-IDX) < ZERO                               
103300             AND WS-AGT-HAS-DRO-CDE NOT = 'Y'                             
103400             AND WS-AGT-HAS-QIO-CDE NOT = 'Y'                             
103500                 ADD 1 TO WS-SEE-FAIL-CNT                                 
103600     END-IF.                                                              
103700 8100-EXIT.                                                               
103800     EXIT.                                                                
103900 9000-LOAD-ASSETS.                                                        
104000     PERFORM 9010-READ-ASSET.                                             
104100     PERFORM 9020-BUILD-ASSET-ENTRY                                       
104200         UNTIL WS-NO-MORE-ASSET.                                          
104300 9000-EXIT.                                                               
104400     EXIT.                                                                
104500 9010-READ-ASSET.                                                         
104600     READ AST-TIP25-ASSET                                                 
104700         AT END MOVE 'NO ' TO WS-MORE-ASSET-SW.                           
104800 9010-EXIT.                                                               
104900     EXIT.                                                                
105000 9020-BUILD-ASSET-ENTRY.                                                  
105100     ADD 1 TO WS-ASB-CNT. SET ASB-IX TO WS-ASB-CNT.                       
105200     MOVE AST-ASSET-ID        TO ASB-ASSET-ID (ASB-IX).                   
105300     MOVE AST-ASSET-FMV       TO ASB-ASSET-FMV (ASB-IX).                  
105400     MOVE AST-ASSET-TAX-BASIS TO ASB-TAX-BASIS (ASB-IX).                  
105500*  BASIS-ADJUST/NEW-BASIS START AT ZERO - TAX-0458. LEFT AT      *        
105600*  ZERO WHEN 9120 NEVER RUNS SO A SUPPRESSED 754 SECTION CAN     *        
105700*  NEVER PRINT A STALE FIGURE FROM A PRIOR RUN'S TABLE SLOT.     *        
105800     MOVE ZERO TO ASB-BASIS-ADJUST (ASB-IX).                              
105900     MOVE ZERO TO ASB-NEW-BASIS (ASB-IX).                                 
106000     PERFORM 9010-READ-ASSET.                                             
106100 9020-EXIT.                                                               
106200     EXIT.                                                                
106300*  SECTION 754/743(B) BASIS STEP-UP - TOTAL ADJUSTMENT IS        *        
106400*  PURCHASE PRICE LESS INSIDE BASIS; XFER-INTEREST-PCT IS NOT    *        
106500*  APPLIED HERE, ONLY AT THE PER-ASSET SPREAD IN 9120, PER       *        
106600*  TAX-0458. SPREAD ACROSS THE ASSET FILE BY RELATIVE FAIR       *        
106700*  MARKET VALUE - TAX-0211. NO STEP-UP RUN IS MADE WHEN THE      *        
106800*  AGREEMENT DOES NOT ELECT 754 (NO ASSET RECORDS SUPPLIED),     *        
106900*  WHEN TOTAL FMV IS ZERO, OR WHEN TOTAL ADJUSTMENT IS ZERO.     *        
107000 9100-CALC-754-ADJUSTMENT.                                                
107100     MOVE ZERO TO WS-754-TOTAL-FMV.                                       
107200     COMPUTE WS-754-TOTAL-ADJUST =                                        
107300         WS-AGT-PURCHASE-PRICE - WS-AGT-INSIDE-BASIS.                     
107400     IF WS-ASB-CNT > ZERO                                                 
107500             PERFORM 9110-SUM-ASSET-FMV                                   
107600                 VARYING ASB-IX FROM 1 BY 1                               
107700                 UNTIL ASB-IX > WS-ASB-CNT                                
107800             IF WS-754-TOTAL-ADJUST NOT = ZERO                            
107900                     AND WS-754-TOTAL-FMV > ZERO                          
108000                     PERFORM 9120-SPREAD-ONE-ASSET                        
108100                         VARYING ASB-IX FROM 1 BY 1                       
108200                         UNTIL ASB-IX > WS-ASB-CNT                        
108300             END-IF                                                       
108400     END-IF.                                                              
108500 9100-EXIT.                                                               
108600     EXIT.                                                                
108700 9110-SUM-ASSET-FMV.                                                      
108800     ADD ASB-ASSET-FMV (ASB-IX) TO WS-754-TOTAL-FMV.                      
108900 9110-EXIT.                                                               
109000     EXIT.                                                                
109100*  PER-ASSET ADJUSTMENT = TOTAL ADJUSTMENT TIMES THE ASSET'S     *        
109200*  SHARE OF TOTAL FMV TIMES THE TRANSFERRED INTEREST FRACTION    *        
109300*  - TAX-0458. XFER-INTEREST-PCT IS ALREADY A DECIMAL FRACTION   *        
109400*  (S9(1)V9(4)) ON THE AGREEMENT RECORD, NOT A WHOLE PERCENT.    *        
109500 9120-SPREAD-ONE-ASSET.                                                   
109600     COMPUTE ASB-BASIS-ADJUST (ASB-IX) ROUNDED =                          
109700         WS-754-TOTAL-ADJUST * ASB-ASSET-FMV (ASB-IX)                     
109800         / WS-754-TOTAL-FMV * WS-AGT-XFER-INTEREST-PCT.                   
109900     COMPUTE ASB-NEW-BASIS (ASB-IX) ROUNDED =                             
110000         ASB-TAX-BASIS (ASB-IX) + ASB-BASIS-ADJUST (ASB-IX).              
110100     ADD ASB-NEW-BASIS (ASB-IX) TO WS-754-TOT-NEW-BASIS.                  
110200 9120-EXIT.                                                               
110300     EXIT.                                                                
110400 9500-PRINT-ALLOC-REPORT.                                                 
110500     PERFORM 9510-PRINT-ALLOC-HEADER.                                     
110600     MOVE ZERO TO WS-TOT-CURRENT-BALANCE WS-TOT-LIQ-PROCEEDS              
110700         WS-TOT-TARGET-BALANCE WS-TOT-REQUIRED-ALLOC                      
110800         WS-TOT-ENDING-BALANCE.                                           
110900     PERFORM 9520-PRINT-ONE-PARTNER-DETAIL                                
111000         VARYING PTB-IDX FROM 1 BY 1                                      
111100         UNTIL PTB-IDX > WS-PTR-CNT.                                      
111200     PERFORM 9530-PRINT-ALLOC-TOTALS.                                     
111300     PERFORM 9540-PRINT-COMPLIANCE-DETAIL.                                
111400*  TAX-0458 - A ZERO TOTAL ADJUSTMENT STILL PRINTS THE 754       *        
111500*  TOTALS LINE (THE SPEC'S 'OUTPUT ZERO ADJUSTMENT'). ONLY THE   *        
111600*  PER-ASSET DETAIL LINES ARE SKIPPED WHEN THERE IS NOTHING TO   *        
111700*  SPREAD.                                                       *        
111800     IF WS-ASB-CNT > ZERO                                                 
111900             MOVE ZERO TO WS-754-TOT-NEW-BASIS                            
112000             IF WS-754-TOTAL-ADJUST NOT = ZERO                            
112100                         AND WS-754-TOTAL-FMV > ZERO                      
112200                     PERFORM 9550-PRINT-ONE-754-DETAIL                    
112300                         VARYING ASB-IX FROM 1 BY 1                       
112400                         UNTIL ASB-IX > WS-ASB-CNT                        
112500             END-IF                                                       
112600             PERFORM 9560-PRINT-754-TOTALS                                
112700     END-IF.                                                              
112800 9500-EXIT.                                                               
112900     EXIT.                                                                
113000 9510-PRINT-ALLOC-HEADER.                                                 
113100     MOVE 'H' TO ALR-RECORD-TYPE-CD.                                      
113200     MOVE WS-AGT-PARTNERSHIP-ID TO ALR-HDR-PARTNERSHIP-ID.                
113300     MOVE WS-AGT-TOTAL-FMV      TO ALR-HDR-TOTAL-PROCEEDS.                
113400     MOVE WS-AGT-NET-INCOME     TO ALR-HDR-NET-INCOME.                    
113500     WRITE ALR-R00862-ALCRPT.                                             
113600 9510-EXIT.                                                               
113700     EXIT.                                                                
113800 9520-PRINT-ONE-PARTNER-DETAIL.                                           
113900     MOVE 'P' TO ALR-RECORD-TYPE-CD.                                      
114000     MOVE PTB-PARTNER-ID (PTB-IDX)                                        
114100         TO ALR-DTL-PARTNER-ID.                                           
114200     MOVE PTB-CURRENT-BALANCE (PTB-IDX)                                   
114300         TO ALR-DTL-CURRENT-BALANCE.                                      
114400     MOVE PTB-LIQ-PROCEEDS (PTB-IDX)                                      
114500         TO ALR-DTL-LIQ-PROCEEDS.                                         
114600     MOVE PTB-TARGET-BALANCE (PTB-IDX)                                    
114700         TO ALR-DTL-TARGET-BALANCE.                                       
114800     MOVE PTB-REQUIRED-ALLOC (PTB-IDX)                                    
114900         TO ALR-DTL-REQUIRED-ALLOC.                                       
115000     MOVE PTB-ENDING-BALANCE (PTB-IDX)                                    
115100         TO ALR-DTL-ENDING-BALANCE.                                       
115200     WRITE ALR-R00862-ALCRPT.                                             
115300     ADD PTB-CURRENT-BALANCE (PTB-IDX)                                    
115400         TO WS-TOT-CURRENT-BALANCE.                                       
115500     ADD PTB-LIQ-PROCEEDS (PTB-IDX)                                       
115600         TO WS-TOT-LIQ-PROCEEDS.                                          
115700     ADD PTB-TARGET-BALANCE (PTB-IDX)                                     
115800         TO WS-TOT-TARGET-BALANCE.                                        
115900     ADD PTB-REQUIRED-ALLOC (PTB-IDX)                                     
116000         TO WS-TOT-REQUIRED-ALLOC.                                        
116100     ADD PTB-ENDING-BALANCE (PTB-IDX)                                     
116200         TO WS-TOT-ENDING-BALANCE.                                        
116300 9520-EXIT.                                                               
116400     EXIT.                                                                
116500 9530-PRINT-ALLOC-TOTALS.                                                 
116600     MOVE 'S' TO ALR-RECORD-TYPE-CD.                                      
116700     MOVE WS-TOT-CURRENT-BALANCE TO ALR-TOT-CURRENT-BALANCE.              
116800     MOVE WS-TOT-LIQ-PROCEEDS    TO ALR-TOT-LIQ-PROCEEDS.                 
116900     MOVE WS-TOT-TARGET-BALANCE  TO ALR-TOT-TARGET-BALANCE.               
117000     MOVE WS-TOT-REQUIRED-ALLOC  TO ALR-TOT-REQUIRED-ALLOC.               
117100     MOVE WS-TOT-ENDING-BALANCE  TO ALR-TOT-ENDING-BALANCE.               
117200     WRITE ALR-R00862-ALCRPT.                                             
117300 9530-EXIT.                                                               
117400     EXIT.                                                                
117500*  FOUR FIXED COMPLIANCE LINES - CAPITAL ACCOUNT MAINTENANCE,    *        
117600*  LIQUIDATION IN ACCORDANCE, DEFICIT RESTORATION/QIO, AND THE   *        
117700*  SEE RESULT ITSELF. A NON-ZERO FAIL COUNT CARRIES A WARNING    *        
117800*  MESSAGE BUILT WITH A STRING STATEMENT - TAX-0142.             *        
117900 9540-PRINT-COMPLIANCE-DETAIL.                                            
118000     MOVE 'C' TO ALR-RECORD-TYPE-CD.                                      
118100     MOVE WS-CHK-CAM-TX TO ALR-CMP-CHECK-NAME-TX.                         
118200     MOVE SPACES TO ALR-CMP-WARNING-TX.                                   
118300     SET ALR-CMP-RESULT-PASS TO TRUE.                                     
118400     WRITE ALR-R00862-ALCRPT.                                             
118500     MOVE WS-CHK-LCY-TX TO ALR-CMP-CHECK-NAME-TX.                         
118600     WRITE ALR-R00862-ALCRPT.                                             
118700*  TAX-0458 - THE DRO/QIO CHECK FAILS WHENEVER NEITHER FLAG IS   *        
118800*  SET ON THE AGREEMENT-TERMS RECORD - TAX-0142 BUSINESS RULE.   *        
118900     MOVE WS-CHK-DRO-TX TO ALR-CMP-CHECK-NAME-TX.                         
119000     IF WS-AGT-HAS-DRO OR WS-AGT-HAS-QIO                                  
119100             SET ALR-CMP-RESULT-PASS TO TRUE                              
119200     ELSE                                                                 
119300             SET ALR-CMP-RESULT-FAIL TO TRUE                              
119400     END-IF.                                                              
119500     WRITE ALR-R00862-ALCRPT.                                             
119600     MOVE WS-CHK-SEE-TX TO ALR-CMP-CHECK-NAME-TX.                         
119700     IF WS-SEE-FAIL-CNT > ZERO                                            
119800             SET ALR-CMP-RESULT-FAIL TO TRUE                              
119900             PERFORM 9545-PRINT-ONE-DEFICIT-WARNING                       
120000     ELSE                                                                 
120100             SET ALR-CMP-RESULT-PASS TO TRUE                              
120200             MOVE SPACES TO ALR-CMP-WARNING-TX                            
120300             WRITE ALR-R00862-ALCRPT                                      
120400     END-IF.                                                              
120500*  TAX-0458 - TRUE-UP MISMATCH CHECK. THE CHANGE-LOG ENTRY FOR   *        
120600*  TAX-0401 PROMISED A WARNING LINE WHEN THE TRUE-UP FIRES -     *        
120700*  THIS IS THAT LINE.                                            *        
120800     MOVE WS-CHK-TRU-TX TO ALR-CMP-CHECK-NAME-TX.                         
120900     IF WS-TRUEUP-FIRED                                                   
121000             SET ALR-CMP-RESULT-FAIL TO TRUE                              
121100             PERFORM 9546-PRINT-ONE-TRUEUP-WARNING                        
121200     ELSE                                                                 
121300             SET ALR-CMP-RESULT-PASS TO TRUE                              
121400             MOVE SPACES TO ALR-CMP-WARNING-TX                            
121500             WRITE ALR-R00862-ALCRPT                                      
121600     END-IF.                                                              
121700 9540-EXIT.                                                               
121800     EXIT.                                                                
121900 9545-PRINT-ONE-DEFICIT-WARNING.                                          
122000     STRING                                                               
122100             "NO DRO/QIO ON FILE FOR " DELIMITED BY SIZE                  
122200             WS-SEE-FAIL-CNT DELIMITED BY SIZE                            
122300             " PARTNER(S) WITH A DEFICIT ENDING BALANCE"                  
122400                 DELIMITED BY SIZE                                        
122500             INTO ALR-CMP-WARNING-TX                                      
122600     END-STRING.                                                          
122700     WRITE ALR-R00862-ALCRPT.                                             
122800 9545-EXIT.                                                               
122900     EXIT.                                                                
123000*  TAX-0458 - WARNING TEXT FOR THE TRUE-UP MISMATCH. WS-TRU-DIFF *        
123100*  PRINTS AS RAW DIGITS (NO DECIMAL POINT) PER THE SHOP'S USUAL  *        
123200*  STRING CONVENTION FOR ZONED NUMERIC FIELDS - SEE 9545 ABOVE.  *        
123300 9546-PRINT-ONE-TRUEUP-WARNING.                                           
123400     STRING                                                               
123500             "ALLOC TOTAL MISMATCHED NET INCOME BY "                      
123600                 DELIMITED BY SIZE                                        
123700             WS-TRU-DIFF DELIMITED BY SIZE                                
123800             " - SCALED" DELIMITED BY SIZE                                
123900             INTO ALR-CMP-WARNING-TX                                      
124000     END-STRING.                                                          
124100     WRITE ALR-R00862-ALCRPT.                                             
124200 9546-EXIT.                                                               
124300     EXIT.                                                                
124400 9550-PRINT-ONE-754-DETAIL.                                               
124500     MOVE '7' TO ALR-RECORD-TYPE-CD.                                      
124600     MOVE ASB-ASSET-ID (ASB-IX)     TO ALR-754-ASSET-ID.                  
124700     MOVE ASB-BASIS-ADJUST (ASB-IX) TO ALR-754-BASIS-ADJUST.              
124800     MOVE ASB-NEW-BASIS (ASB-IX)    TO ALR-754-NEW-BASIS.                 
124900     WRITE ALR-R00862-ALCRPT.                                             
125000     ADD ASB-NEW-BASIS (ASB-IX) TO WS-754-TOT-NEW-BASIS.                  
125100 9550-EXIT.                                                               
125200     EXIT.                                                                
125300 9560-PRINT-754-TOTALS.                                                   
125400     MOVE '8' TO ALR-RECORD-TYPE-CD.                                      
125500     MOVE WS-754-TOTAL-ADJUST  TO ALR-754-TOT-ADJUSTMENT.                 
125600     MOVE WS-754-TOT-NEW-BASIS TO ALR-754-TOT-NEW-BASIS.                  
125700     WRITE ALR-R00862-ALCRPT.                                             
125800 9560-EXIT.                                                               
125900     EXIT.                                                                
126000 9900-TERMINATE.                                                          
126100     CLOSE PCA-TIP21-PARTNER CTX-TIP23-CAPTXN AGT-TIP24-TERMS             
126200           WFS-TIP22-WSTEP AST-TIP25-ASSET                                
126300           TXR-R00861-TXNRPT ALR-R00862-ALCRPT.                           
126400 9900-EXIT.                                                               
126500     EXIT.                                                                
